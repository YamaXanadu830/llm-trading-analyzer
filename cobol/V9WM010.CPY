000100******************************************************************
000200*                                                                *
000300*  COPY      : V9WM010                                           *
000400*                                                                *
000500*  APLICACION: V9 - ANALISIS TECNICO DE DIVISAS                  *
000600*                                                                *
000700*  DESCRIPCION: CONTADORES DE CONTROL Y METRICAS DE LA CORRIDA,  *
000800*               ACUMULADOS EN BINARIO DURANTE TODO EL PROCESO.   *
000900*               SE VUELCAN A CAMPOS EDITADOS EN EL MOMENTO DE    *
001000*               IMPRIMIR EL BLOQUE DE TOTALES DEL REPORTE (U8)   *
001100*                                                                *
001200*----------------------------------------------------------------*
001300* Vers. | Fecha      | Por  | Comentario                         *
001400*-------|------------|------|------------------------------------*
001500* A.00  | 1994-04-11 | rvm  | Creacion - version inicial V9      *
001600******************************************************************
001700 01  CN-METRICAS-CORRIDA.
001800     05  CN-TOTAL-BARRAS             PIC 9(5) COMP VALUE ZERO.
001900     05  CN-BARRAS-ALCISTAS          PIC 9(5) COMP VALUE ZERO.
002000     05  CN-BARRAS-BAJISTAS          PIC 9(5) COMP VALUE ZERO.
002100     05  CN-SENIALES-ANTES-FILTRO    PIC 9(5) COMP VALUE ZERO.
002200     05  CN-MECHA-APROBADAS          PIC 9(5) COMP VALUE ZERO.
002300     05  CN-MECHA-RECHAZADAS         PIC 9(5) COMP VALUE ZERO.
002400     05  CN-ATR-APROBADAS            PIC 9(5) COMP VALUE ZERO.
002500     05  CN-ATR-RECHAZADAS           PIC 9(5) COMP VALUE ZERO.
002600     05  CN-SENIALES-FINALES         PIC 9(5) COMP VALUE ZERO.
002700     05  CN-POR-CONDICION            PIC 9(5) COMP VALUE ZERO
002800         OCCURS 8 TIMES INDEXED BY IX-CONDICION.
002900     05  CN-GANADAS                  PIC 9(5) COMP VALUE ZERO.
003000     05  CN-PERDIDAS                 PIC 9(5) COMP VALUE ZERO.
003100     05  CN-LIMITE-TIEMPO            PIC 9(5) COMP VALUE ZERO.
003200     05  CN-PENDIENTES               PIC 9(5) COMP VALUE ZERO.
003300     05  CN-TASA-GANADAS             PIC S9(3)V9(1) COMP VALUE ZERO.
003400     05  CN-PROMEDIO-R               PIC S9(3)V9(3) COMP VALUE ZERO.
003500     05  CN-FACTOR-GANANCIA          PIC S9(4)V9(3) COMP VALUE ZERO.
003600     05  CN-ENVOLVENTES              PIC 9(5) COMP VALUE ZERO.
003700     05  CN-OPORTUNIDADES-RETR       PIC 9(5) COMP VALUE ZERO.
003800     05  CN-ENTRADAS-RETR            PIC 9(5) COMP VALUE ZERO.
003900     05  CN-INVALIDADAS-RETR         PIC 9(5) COMP VALUE ZERO.
004000     05  CN-SMA-20                   PIC S9(4)V9(5) COMP VALUE ZERO.
004100     05  CN-SMA-50                   PIC S9(4)V9(5) COMP VALUE ZERO.
004200     05  CN-VOLATILIDAD-PCT          PIC S9(3)V9(2) COMP VALUE ZERO.
004300     05  FILLER                      PIC X(08).
