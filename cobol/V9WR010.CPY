000100******************************************************************
000200*                                                                *
000300*  COPY      : V9WR010                                           *
000400*                                                                *
000500*  APLICACION: V9 - ANALISIS TECNICO DE DIVISAS                  *
000600*                                                                *
000700*  DESCRIPCION: OPORTUNIDAD DE ENTRADA POR RETROCESO DEL 50%     *
000800*               (RESULTADO U5), UNA OCURRENCIA POR PATRON        *
000900*               ENVOLVENTE (U2) DETECTADO                        *
001000*                                                                *
001100*----------------------------------------------------------------*
001200* Vers. | Fecha      | Por  | Comentario                         *
001300*-------|------------|------|------------------------------------*
001400* A.00  | 1994-04-11 | rvm  | Creacion - version inicial V9      *
001500******************************************************************
001600 01  REG-RETROCESO.
001700     05  RET-INDICE-ENVOL            PIC 9(5).
001800     05  RET-DIRECCION               PIC X.
001900         88  RET-DIRECCION-ALCISTA       VALUE 'B'.
002000         88  RET-DIRECCION-BAJISTA       VALUE 'S'.
002100     05  RET-RATIO-ENVOLVENTE        PIC 9(3)V9(2).
002200     05  RET-FUERZA                  PIC X(8).
002300         88  RET-FUERZA-FUERTE           VALUE 'STRONG'.
002400         88  RET-FUERZA-MODERADA         VALUE 'MODERATE'.
002500     05  RET-PRECIO-OBJETIVO         PIC S9(4)V9(5).
002600     05  RET-PRECIO-INVALIDA         PIC S9(4)V9(5).
002700     05  RET-ESTADO                  PIC X(12).
002800         88  RET-ESTADO-ENTRADA          VALUE 'ENTRY'.
002900         88  RET-ESTADO-INVALIDADO       VALUE 'INVALIDATED'.
003000         88  RET-ESTADO-ESPERA           VALUE 'WAITING'.
003100     05  RET-PRECIO-REAL             PIC S9(4)V9(5).
003200     05  RET-PORCENTAJE-REAL         PIC V9(4).
003300     05  RET-BARRAS-ESPERADAS        PIC 9(2).
003400     05  FILLER                      PIC X(12).
