000100******************************************************************
000200*                                                                *
000300*  COPY      : V9WC010                                           *
000400*                                                                *
000500*  APLICACION: V9 - ANALISIS TECNICO DE DIVISAS                  *
000600*                                                                *
000700*  DESCRIPCION: PARAMETROS DE ANALISIS (ARCHIVO OPCIONAL).       *
000800*               SI EL ARCHIVO NO EXISTE O VIENE VACIO SE USAN    *
000900*               LOS VALORES POR DEFECTO INICIALIZADOS EN         *
001000*               3050-VALORES-DEFECTO                             *
001100*                                                                *
001200*----------------------------------------------------------------*
001300* Vers. | Fecha      | Por  | Comentario                         *
001400*-------|------------|------|------------------------------------*
001500* A.00  | 1994-04-11 | rvm  | Creacion - version inicial V9      *
001600******************************************************************
001700 01  REG-PARAMETROS-ENTRADA.
001800     05  CFG-K-LINEA                 PIC 9(3).
001900     05  CFG-RIESGO-BENEFICIO        PIC 9(2)V9(2).
002000     05  CFG-RATIO-MECHA             PIC V9(3).
002100     05  CFG-MECHA-SEPARADA          PIC X.
002200         88  CFG-MECHA-SEPARADA-SI       VALUE 'Y'.
002300         88  CFG-MECHA-SEPARADA-NO       VALUE 'N'.
002400     05  CFG-MECHA-SUP-MAX           PIC V9(3).
002500     05  CFG-MECHA-INF-MAX           PIC V9(3).
002600     05  CFG-ATR-ACTIVO              PIC X.
002700         88  CFG-ATR-ACTIVO-SI           VALUE 'Y'.
002800         88  CFG-ATR-ACTIVO-NO           VALUE 'N'.
002900     05  CFG-ATR-PERIODO             PIC 9(3).
003000     05  CFG-ATR-MULT                PIC 9(1)V9(2).
003100     05  CFG-ATR-MODO                PIC X(8).
003200         88  CFG-ATR-MODO-ESTRICTO       VALUE 'STRICT'.
003300         88  CFG-ATR-MODO-MODERADO       VALUE 'MODERATE'.
003400         88  CFG-ATR-MODO-AMPLIO         VALUE 'LOOSE'.
003500     05  CFG-REQUIERE-AMBOS          PIC X.
003600         88  CFG-REQUIERE-AMBOS-SI       VALUE 'Y'.
003700         88  CFG-REQUIERE-AMBOS-NO       VALUE 'N'.
003800     05  CFG-RETROCESO-ACTIVO        PIC X.
003900         88  CFG-RETROCESO-ACTIVO-SI     VALUE 'Y'.
004000         88  CFG-RETROCESO-ACTIVO-NO     VALUE 'N'.
004100     05  CFG-RETROCESO-OBJETIVO      PIC V9(3).
004200     05  CFG-RETROCESO-TOLERANCIA    PIC V9(3).
004300     05  CFG-RETROCESO-MAX-ESPERA    PIC 9(2).
004400     05  CFG-RETROCESO-INVALIDA      PIC V9(3).
004500     05  CFG-TAMANIO-PIP             PIC V9(5).
004600     05  CFG-MAX-ADELANTE            PIC 9(3).
004700     05  FILLER                      PIC X(20).
