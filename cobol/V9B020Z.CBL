000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V9B020Z                                             *
000400*                                                                *
000500*  FECHA CREACION: 20/03/1995                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V9 - ANALISIS TECNICO DE DIVISAS                  *
001000*                                                                *
001100*  DESCRIPCION: CALIFICACION DE PRUEBAS DE PARAMETROS DE LA      *
001200*               CORRIDA V9B010Z Y ANALISIS DE ESTABILIDAD        *
001300*               ENTRE VARIAS CORRIDAS DE LA MISMA CONFIGURACION  *
001400*                                                                *
001500******************************************************************
001600*----------------------------------------------------------------*
001700* BITACORA DE CAMBIOS                                            *
001800*----------------------------------------------------------------*
001900* FECHA       POR   PETICION   DESCRIPCION                       *
002000* ----------  ----  ---------  ------------------------------    *
002100* 20/03/1995  jgp   V9-0012    VERSION INICIAL DEL MODULO.       *V9-0012 
002200* 18/11/1996  msc   V9-0023    SE AGREGA LA DENSIDAD NORMALIZADA *V9-0023 
002300*                              Y LA PUNTUACION COMPUESTA.        *V9-0023 
002400* 03/03/1997  msc   V9-0028    CALCULO DE DESVIACION ESTANDAR    *V9-0028 
002500*                              POBLACIONAL PARA ANALISIS DE      *V9-0028 
002600*                              ESTABILIDAD ENTRE CORRIDAS.       *V9-0028 
002700* 09/09/1998  htc   V9-0031    REVISION Y2K: NO SE ENCONTRARON   *V9-0031 
002800*                              CAMPOS DE FECHA EN ESTE MODULO.   *V9-0031 
002900* 22/02/1999  htc   V9-0031    CERTIFICACION Y2K COMPLETADA.     *V9-0031 
003000* 11/10/2001  dap   V9-0042    SE AJUSTA LA RAIZ CUADRADA POR    *V9-0042 
003100*                              APROXIMACIONES SUCESIVAS A 20     *V9-0042 
003200*                              ITERACIONES PARA MEJOR PRECISION. *V9-0042 
003300* 05/02/2004  dap   V9-0052    ULTIMA REVISION DE LA BITACORA.   *V9-0052 
003400******************************************************************
003500*                                                                *
003600*         I D E N T I F I C A T I O N   D I V I S I O N          *
003700*                                                                *
003800*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
003900*                                                                *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200*
004300 PROGRAM-ID.    V9B020Z.
004400 AUTHOR.        FACTORIA.
004500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FACTORIA.
004600 DATE-WRITTEN.  20/03/1995
004700 DATE-COMPILED.
004800 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004900******************************************************************
005000*                                                                *
005100*        E N V I R O N M E N T         D I V I S I O N           *
005200*                                                                *
005300*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
005400*                                                                *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-370.
006000 OBJECT-COMPUTER.   IBM-370.
006100*SPECIAL-NAMES.
006200*    DECIMAL-POINT IS COMMA.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     SELECT PRUEBAS-ENTRADA     ASSIGN TO PRUEBASIN
007100         ORGANIZATION  IS LINE SEQUENTIAL
007200         FILE STATUS   IS WS-FS-PRUEBAS.
007300*
007400     SELECT REPORTE-SALIDA      ASSIGN TO REPORTOUT
007500         ORGANIZATION  IS LINE SEQUENTIAL
007600         FILE STATUS   IS WS-FS-REPORTE.
007700******************************************************************
007800*                                                                *
007900*                D A T A            D I V I S I O N              *
008000*                                                                *
008100*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS           *
008200*                                                                *
008300******************************************************************
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  PRUEBAS-ENTRADA
008800     LABEL RECORDS ARE STANDARD.
008900     COPY V9WT010.
009000*
009100 FD  REPORTE-SALIDA
009200     LABEL RECORDS ARE STANDARD.
009300 01  REG-REPORTE.
009310     05  REG-REPORTE-LINEA           PIC X(79).
009320     05  FILLER                      PIC X(01).
009400******************************************************************
009500*                                                                *
009600*         W O R K I N G   S T O R A G E   S E C T I O N          *
009700*                                                                *
009800******************************************************************
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*                  AREA DE VARIABLES AUXILIARES                  *
010200******************************************************************
010300 01  WS-VARIABLES-AUXILIARES.
010400*
010500     05  WS-PROGRAMA                 PIC X(08) VALUE 'V9B020Z'.
010600*
010700*    CAMPOS DE TRABAJO DE LA CALIFICACION DE UNA PRUEBA (U9)
010800     05  WS-DENSIDAD                 PIC S9(5)V9(3) COMP VALUE 0.
010900     05  WS-DENSIDAD-NORMAL          PIC S9(3)V9(3) COMP VALUE 0.
011000     05  WS-PUNTUACION               PIC S9(3)V9(3) COMP VALUE 0.
011100*
011200*    CAMPOS DE TRABAJO DE ESTABILIDAD ENTRE CORRIDAS (U9)
011300     05  WS-MEDIA-TASA               PIC S9(3)V9(5) COMP VALUE 0.
011400     05  WS-MEDIA-DENSIDAD           PIC S9(5)V9(5) COMP VALUE 0.
011500     05  WS-VARIANZA-TASA            PIC S9(5)V9(5) COMP VALUE 0.
011600     05  WS-VARIANZA-DENSIDAD        PIC S9(7)V9(5) COMP VALUE 0.
011700     05  WS-DESVIACION-TASA          PIC S9(3)V9(5) COMP VALUE 0.
011800     05  WS-DESVIACION-DENSIDAD      PIC S9(3)V9(5) COMP VALUE 0.
011900     05  WS-ESTABILIDAD              PIC S9(3)V9(3) COMP VALUE 0.
012000*
012100*    AREA DE TRABAJO DE LA RUTINA DE RAIZ CUADRADA (NEWTON)
012200     05  WS-RAIZ-ENTRADA             PIC S9(7)V9(5) COMP VALUE 0.
012300     05  WS-RAIZ-APROX               PIC S9(7)V9(5) COMP VALUE 0.
012400     05  WS-RAIZ-RESULTADO           PIC S9(7)V9(5) COMP VALUE 0.
012500     05  WS-RAIZ-ITERACION           PIC S9(3)      COMP VALUE 0.
012600*
012700     05  WS-EDIT-CONTADOR            PIC Z(4)9.
012800     05  WS-ARCHIVO-FALLO            PIC X(12)      VALUE SPACES.
012900     05  FILLER                      PIC X(08)      VALUE SPACES.
013000******************************************************************
013100*                  AREA  DE  SWITCHES                            *
013200******************************************************************
013300 01  SW-SWITCHES.
013400*
013500     05  SW-FIN-PRUEBAS              PIC X(01)   VALUE 'N'.
013600         88  FIN-PRUEBAS                          VALUE 'S'.
013700         88  NO-FIN-PRUEBAS                       VALUE 'N'.
013800     05  FILLER                      PIC X(05)   VALUE SPACES.
013900******************************************************************
014000*                        AREA DE CONTANTES                       *
014100******************************************************************
014200 01  CT-CONTANTES.
014300*
014400     05  CT-PROGRAMA                 PIC X(08)   VALUE 'V9B020Z'.
014500     05  CT-APLICACION               PIC X(02)   VALUE 'V9'.
014600     05  CT-FACTOR-DENSIDAD          PIC 9(4)    VALUE 1000.
014700     05  CT-PESO-TASA                PIC V9(1)   VALUE .6.
014800     05  CT-PESO-DENSIDAD            PIC V9(1)   VALUE .4.
014900     05  CT-TOPE-NORMAL              PIC 9(3)    VALUE 100.
015000     05  CT-ITERACIONES-RAIZ         PIC 9(2)    VALUE 20.
015100     05  FILLER                      PIC X(08)   VALUE SPACES.
015200******************************************************************
015300*                      AREA DE CONTADORES                        *
015400*  ACUMULADORES DE CONTROL DE LA CORRIDA, TODOS EN BINARIO       *
015500******************************************************************
015600 01  CN-CONTADORES-CALIFICACION.
015700     05  CN-REGISTROS                PIC 9(5)       COMP VALUE 0.
015800     05  CN-SUMA-TASA                PIC S9(7)V9(3) COMP VALUE 0.
015900     05  CN-SUMA-TASA-CUAD           PIC S9(9)V9(3) COMP VALUE 0.
016000     05  CN-SUMA-DENSIDAD            PIC S9(9)V9(3) COMP VALUE 0.
016100     05  CN-SUMA-DENSIDAD-CUAD       PIC S9(9)V9(3) COMP VALUE 0.
016200     05  FILLER                      PIC X(08)      VALUE SPACES.
016300******************************************************************
016400*                AREA DE MENSAJES                                *
016500******************************************************************
016600 01  ME-MENSAJES-ERROR.
016700     05  ME-ERROR-APERTURA           PIC X(09) VALUE 'V9E0010'.
016800     05  ME-ERROR-LECTURA            PIC X(09) VALUE 'V9E0020'.
016900     05  FILLER                      PIC X(12) VALUE SPACES.
017000******************************************************************
017100*               AREA DE ARCHIVOS DE TRABAJO (ESTADOS)            *
017200******************************************************************
017300 01  WS-ESTADOS-ARCHIVO.
017400     05  WS-FS-PRUEBAS               PIC X(02)   VALUE '00'.
017500     05  WS-FS-REPORTE               PIC X(02)   VALUE '00'.
017600     05  FILLER                      PIC X(10)   VALUE SPACES.
017700******************************************************************
017800*               AREA DE IMPRESION DEL REPORTE (U9)                *
017900******************************************************************
018000 01  WS-LINEA-REPORTE.
018100     05  WS-LIN-ENCABEZADO               PIC X(80).
018150     05  WS-LIN-COLUMNAS REDEFINES WS-LIN-ENCABEZADO.
018160         10  WS-LCO-ETIQUETA             PIC X(20).
018170         10  WS-LCO-INI                  PIC X(06).
018180         10  WS-LCO-FIN                  PIC X(06).
018190         10  WS-LCO-TASA                 PIC X(07).
018195         10  WS-LCO-FILTRO               PIC X(07).
018196         10  WS-LCO-DENSIDAD             PIC X(09).
018197         10  WS-LCO-PUNTAJE              PIC X(08).
018198         10  FILLER                      PIC X(17).
018200     05  WS-LIN-DETALLE REDEFINES WS-LIN-ENCABEZADO.
018300         10  WS-LDC-ETIQUETA             PIC X(20).
018400         10  FILLER                      PIC X(01).
018500         10  WS-LDC-SENIALES-INI         PIC Z(4)9.
018600         10  FILLER                      PIC X(01).
018700         10  WS-LDC-SENIALES-FIN         PIC Z(4)9.
018800         10  FILLER                      PIC X(01).
018900         10  WS-LDC-TASA-GANADAS         PIC ZZ9.9.
019000         10  FILLER                      PIC X(01).
019100         10  WS-LDC-TASA-FILTRO          PIC ZZ9.9.
019200         10  FILLER                      PIC X(01).
019300         10  WS-LDC-DENSIDAD             PIC ZZZ9.999.
019400         10  FILLER                      PIC X(01).
019500         10  WS-LDC-PUNTUACION           PIC ZZ9.999.
019600         10  FILLER                      PIC X(24).
019700     05  WS-LIN-TOTAL-GENERICO REDEFINES WS-LIN-ENCABEZADO.
019800         10  WS-LTG-ETIQUETA             PIC X(34).
019900         10  FILLER                      PIC X(02).
020000         10  WS-LTG-VALOR-1              PIC Z(5)9.
020100         10  FILLER                      PIC X(02).
020200         10  WS-LTG-VALOR-2              PIC Z(5)9.
020300         10  FILLER                      PIC X(02).
020400         10  WS-LTG-VALOR-3              PIC ZZ9.9.
020500         10  FILLER                      PIC X(02).
020600         10  WS-LTG-VALOR-4              PIC ZZZ9.999.
020700         10  FILLER                      PIC X(14).
020800******************************************************************
020900*                                                                *
021000*         P R O C E D U R E       D I V I S I O N                *
021100*                                                                *
021200******************************************************************
021300 PROCEDURE DIVISION.
021400*
021500 0000-PROGRAMA-PRINCIPAL.
021600*
021700     PERFORM 1000-INICIO
021800        THRU 1000-INICIO-EXIT
021900*
022000     PERFORM 2000-PROCESO
022100        THRU 2000-PROCESO-EXIT
022200*
022300     PERFORM 6000-FIN
022400        THRU 6000-FIN-EXIT
022500*
022600     STOP RUN
022700     .
022800 0000-PROGRAMA-PRINCIPAL-EXIT.
022900     EXIT.
023000******************************************************************
023100*                         1000-INICIO                            *
023200******************************************************************
023300 1000-INICIO.
023400*
023500     INITIALIZE CN-CONTADORES-CALIFICACION
023600*
023700     OPEN INPUT  PRUEBAS-ENTRADA
023800     IF WS-FS-PRUEBAS NOT = '00'
023900        MOVE 'PRUEBASIN' TO WS-ARCHIVO-FALLO
024000        PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
024100     END-IF
024200*
024300     OPEN OUTPUT REPORTE-SALIDA
024400     IF WS-FS-REPORTE NOT = '00'
024500        MOVE 'REPORTOUT' TO WS-ARCHIVO-FALLO
024600        PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
024700     END-IF
024800*
024900     PERFORM 9010-IMPRIMIR-ENCABEZADO
025000        THRU 9010-IMPRIMIR-ENCABEZADO-EXIT
025100     .
025200 1000-INICIO-EXIT.
025300     EXIT.
025400******************************************************************
025500*                        2000-PROCESO                            *
025600*  LEE CADA REGISTRO DE PRUEBA DE PARAMETROS, LO CALIFICA Y      *
025700*  ACUMULA LAS SUMAS PARA EL ANALISIS DE ESTABILIDAD (U9).       *
025800******************************************************************
025900 2000-PROCESO.
026000*
026100     PERFORM 2010-LEER-UNA-PRUEBA
026200        THRU 2010-LEER-UNA-PRUEBA-EXIT
026300        UNTIL FIN-PRUEBAS
026400*
026500     PERFORM 2400-CALC-ESTABILIDAD
026600        THRU 2400-CALC-ESTABILIDAD-EXIT
026700*
026800     PERFORM 9400-IMPRIMIR-TOTALES
026900        THRU 9400-IMPRIMIR-TOTALES-EXIT
027000     .
027100 2000-PROCESO-EXIT.
027200     EXIT.
027300*
027400 2010-LEER-UNA-PRUEBA.
027500     READ PRUEBAS-ENTRADA
027600        AT END
027700           SET FIN-PRUEBAS TO TRUE
027800        NOT AT END
027900           PERFORM 2100-CALIFICAR-PRUEBA
028000              THRU 2100-CALIFICAR-PRUEBA-EXIT
028100     END-READ
028200     .
028300 2010-LEER-UNA-PRUEBA-EXIT.
028400     EXIT.
028500******************************************************************
028600*        2100-CALIFICAR-PRUEBA - DENSIDAD Y PUNTUACION (U9)      *
028700******************************************************************
028800 2100-CALIFICAR-PRUEBA.
028900*
029000     ADD 1 TO CN-REGISTROS
029100*
029200     IF PRB-TOTAL-BARRAS = 0
029300        MOVE 0 TO WS-DENSIDAD
029400     ELSE
029500        COMPUTE WS-DENSIDAD ROUNDED =
029600           (PRB-SENIALES-FINALES / PRB-TOTAL-BARRAS)
029700               * CT-FACTOR-DENSIDAD
029800     END-IF
029900*
030000     COMPUTE WS-DENSIDAD-NORMAL ROUNDED = WS-DENSIDAD * 10
030100     IF WS-DENSIDAD-NORMAL > CT-TOPE-NORMAL
030200        MOVE CT-TOPE-NORMAL TO WS-DENSIDAD-NORMAL
030300     END-IF
030400*
030500     COMPUTE WS-PUNTUACION ROUNDED =
030600         (PRB-TASA-GANADAS * CT-PESO-TASA)
030700       + (WS-DENSIDAD-NORMAL * CT-PESO-DENSIDAD)
030800*
030900     PERFORM 2200-ACUM-ESTADISTICAS
031000        THRU 2200-ACUM-ESTADISTICAS-EXIT
031100*
031200     PERFORM 9100-IMPRIMIR-DETALLE
031300        THRU 9100-IMPRIMIR-DETALLE-EXIT
031400     .
031500 2100-CALIFICAR-PRUEBA-EXIT.
031600     EXIT.
031700******************************************************************
031800*    2200-ACUM-ESTADISTICAS - SUMAS PARA MEDIA Y DESVIACION      *
031900******************************************************************
032000 2200-ACUM-ESTADISTICAS.
032100*
032200     ADD PRB-TASA-GANADAS                 TO CN-SUMA-TASA
032300     COMPUTE CN-SUMA-TASA-CUAD =
032400         CN-SUMA-TASA-CUAD
032500       + (PRB-TASA-GANADAS * PRB-TASA-GANADAS)
032600     ADD WS-DENSIDAD                       TO CN-SUMA-DENSIDAD
032700     COMPUTE CN-SUMA-DENSIDAD-CUAD =
032800         CN-SUMA-DENSIDAD-CUAD
032900       + (WS-DENSIDAD * WS-DENSIDAD)
033000     .
033100 2200-ACUM-ESTADISTICAS-EXIT.
033200     EXIT.
033300******************************************************************
033400*   2400-CALC-ESTABILIDAD - MEDIA, DESVIACION Y PUNTAJE (U9)     *
033500*   DESVIACION ESTANDAR POBLACIONAL: SIGMA = RAIZ(E[X**2]-MEDIA**2)
033600******************************************************************
033700 2400-CALC-ESTABILIDAD.
033800*
033900     IF CN-REGISTROS = 0
034000        MOVE 0 TO WS-MEDIA-TASA WS-MEDIA-DENSIDAD
034100        MOVE 0 TO WS-DESVIACION-TASA WS-DESVIACION-DENSIDAD
034200        MOVE 0 TO WS-ESTABILIDAD
034300     ELSE
034400        COMPUTE WS-MEDIA-TASA ROUNDED =
034500           CN-SUMA-TASA / CN-REGISTROS
034600        COMPUTE WS-MEDIA-DENSIDAD ROUNDED =
034700           CN-SUMA-DENSIDAD / CN-REGISTROS
034800*
034900        COMPUTE WS-VARIANZA-TASA =
035000           (CN-SUMA-TASA-CUAD / CN-REGISTROS)
035100              - (WS-MEDIA-TASA * WS-MEDIA-TASA)
035200        IF WS-VARIANZA-TASA < 0
035300           MOVE 0 TO WS-VARIANZA-TASA
035400        END-IF
035500        MOVE WS-VARIANZA-TASA TO WS-RAIZ-ENTRADA
035600        PERFORM 2410-RAIZ-CUADRADA
035700           THRU 2410-RAIZ-CUADRADA-EXIT
035800        MOVE WS-RAIZ-RESULTADO TO WS-DESVIACION-TASA
035900*
036000        COMPUTE WS-VARIANZA-DENSIDAD =
036100           (CN-SUMA-DENSIDAD-CUAD / CN-REGISTROS)
036200              - (WS-MEDIA-DENSIDAD * WS-MEDIA-DENSIDAD)
036300        IF WS-VARIANZA-DENSIDAD < 0
036400           MOVE 0 TO WS-VARIANZA-DENSIDAD
036500        END-IF
036600        MOVE WS-VARIANZA-DENSIDAD TO WS-RAIZ-ENTRADA
036700        PERFORM 2410-RAIZ-CUADRADA
036800           THRU 2410-RAIZ-CUADRADA-EXIT
036900        MOVE WS-RAIZ-RESULTADO TO WS-DESVIACION-DENSIDAD
037000*
037100        COMPUTE WS-ESTABILIDAD ROUNDED =
037200           100 - (2 * WS-DESVIACION-TASA) - WS-DESVIACION-DENSIDAD
037300        IF WS-ESTABILIDAD < 0
037400           MOVE 0 TO WS-ESTABILIDAD
037500        END-IF
037600     END-IF
037700     .
037800 2400-CALC-ESTABILIDAD-EXIT.
037900     EXIT.
038000******************************************************************
038100*   2410-RAIZ-CUADRADA - APROXIMACIONES SUCESIVAS DE NEWTON      *
038200*   (NO SE USAN FUNCIONES INTRINSECAS EN ESTE SHOP)              *
038300******************************************************************
038400 2410-RAIZ-CUADRADA.
038500*
038600     IF WS-RAIZ-ENTRADA <= 0
038700        MOVE 0 TO WS-RAIZ-RESULTADO
038800     ELSE
038900        MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-APROX
039000        PERFORM 2420-ITERAR-RAIZ
039100           THRU 2420-ITERAR-RAIZ-EXIT
039200           VARYING WS-RAIZ-ITERACION FROM 1 BY 1
039300              UNTIL WS-RAIZ-ITERACION > CT-ITERACIONES-RAIZ
039400        MOVE WS-RAIZ-APROX TO WS-RAIZ-RESULTADO
039500     END-IF
039600     .
039700 2410-RAIZ-CUADRADA-EXIT.
039800     EXIT.
039900*
040000 2420-ITERAR-RAIZ.
040100     COMPUTE WS-RAIZ-APROX ROUNDED =
040200         (WS-RAIZ-APROX + (WS-RAIZ-ENTRADA / WS-RAIZ-APROX)) / 2
040300     .
040400 2420-ITERAR-RAIZ-EXIT.
040500     EXIT.
040600******************************************************************
040700*                    9010-IMPRIMIR-ENCABEZADO                    *
040800******************************************************************
040900 9010-IMPRIMIR-ENCABEZADO.
041000*
041100     MOVE SPACES TO WS-LIN-ENCABEZADO
041200     MOVE 'REPORTE V9 - CALIFICACION DE PRUEBAS DE PARAMETROS'
041300          TO WS-LIN-ENCABEZADO
041400     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO
041500*
041600     MOVE SPACES TO WS-LIN-ENCABEZADO
041700     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO
041800*
041900     MOVE SPACES TO WS-LIN-COLUMNAS
041910     MOVE 'CONFIGURACION'       TO WS-LCO-ETIQUETA
041920     MOVE 'INI'                 TO WS-LCO-INI
041930     MOVE 'FIN'                 TO WS-LCO-FIN
041940     MOVE 'TASA%'               TO WS-LCO-TASA
041950     MOVE 'FILTR%'              TO WS-LCO-FILTRO
041960     MOVE 'DENSIDAD'            TO WS-LCO-DENSIDAD
041970     MOVE 'PUNTAJE'             TO WS-LCO-PUNTAJE
041980     WRITE REG-REPORTE FROM WS-LIN-COLUMNAS
042100     .
042300 9010-IMPRIMIR-ENCABEZADO-EXIT.
042400     EXIT.
042500******************************************************************
042600*      9100-IMPRIMIR-DETALLE - UNA LINEA POR PRUEBA CALIFICADA   *
042700******************************************************************
042800 9100-IMPRIMIR-DETALLE.
042900*
043000     MOVE SPACES TO WS-LIN-DETALLE
043100     MOVE PRB-ETIQUETA            TO WS-LDC-ETIQUETA
043200     MOVE PRB-SENIALES-INICIALES  TO WS-LDC-SENIALES-INI
043300     MOVE PRB-SENIALES-FINALES    TO WS-LDC-SENIALES-FIN
043400     MOVE PRB-TASA-GANADAS        TO WS-LDC-TASA-GANADAS
043500     MOVE PRB-TASA-FILTRO         TO WS-LDC-TASA-FILTRO
043600     MOVE WS-DENSIDAD-NORMAL      TO WS-LDC-DENSIDAD
043700     MOVE WS-PUNTUACION           TO WS-LDC-PUNTUACION
043800     WRITE REG-REPORTE FROM WS-LIN-DETALLE
043900     IF WS-FS-REPORTE NOT = '00'
044000        MOVE 'REPORTOUT' TO WS-ARCHIVO-FALLO
044100        PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
044200     END-IF
044300     .
044400 9100-IMPRIMIR-DETALLE-EXIT.
044500     EXIT.
044600******************************************************************
044700*     9400-IMPRIMIR-TOTALES - BLOQUE DE ESTABILIDAD (U9)         *
044800******************************************************************
044900 9400-IMPRIMIR-TOTALES.
045000*
045100     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
045200     MOVE 'PRUEBAS CALIFICADAS EN LA CORRIDA'
045300          TO WS-LTG-ETIQUETA
045400     MOVE CN-REGISTROS TO WS-LTG-VALOR-1
045500     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
045600*
045700     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
045800     MOVE 'TASA GANADAS MEDIA / DESVIACION'
045900          TO WS-LTG-ETIQUETA
046000     MOVE WS-MEDIA-TASA      TO WS-LTG-VALOR-3
046100     MOVE WS-DESVIACION-TASA TO WS-LTG-VALOR-4
046200     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
046300*
046400     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
046500     MOVE 'DENSIDAD MEDIA / DESVIACION'
046600          TO WS-LTG-ETIQUETA
046700     MOVE WS-MEDIA-DENSIDAD      TO WS-LTG-VALOR-3
046800     MOVE WS-DESVIACION-DENSIDAD TO WS-LTG-VALOR-4
046900     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
047000*
047100     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
047200     MOVE 'PUNTAJE DE ESTABILIDAD ENTRE CORRIDAS'
047300          TO WS-LTG-ETIQUETA
047400     MOVE WS-ESTABILIDAD TO WS-LTG-VALOR-4
047500     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
047600     .
047700 9400-IMPRIMIR-TOTALES-EXIT.
047800     EXIT.
047900******************************************************************
048000*                         6000-FIN                               *
048100******************************************************************
048200 6000-FIN.
048300*
048400     PERFORM 9500-CERRAR-ARCHIVOS
048500        THRU 9500-CERRAR-ARCHIVOS-EXIT
048600     .
048700 6000-FIN-EXIT.
048800     EXIT.
048900******************************************************************
049000*                    9500-CERRAR-ARCHIVOS                        *
049100******************************************************************
049200 9500-CERRAR-ARCHIVOS.
049300*
049400     CLOSE PRUEBAS-ENTRADA
049500     CLOSE REPORTE-SALIDA
049600     .
049700 9500-CERRAR-ARCHIVOS-EXIT.
049800     EXIT.
049900******************************************************************
050000*                    9999-ABEND-ARCHIVO                          *
050100*  ERROR IRRECUPERABLE DE E/S: SE INFORMA EL ARCHIVO Y EL        *
050200*  PROGRAMA TERMINA CON CODIGO DE RETORNO DE ERROR.              *
050300******************************************************************
050400 9999-ABEND-ARCHIVO.
050500*
050600     DISPLAY ME-ERROR-APERTURA ' ' CT-PROGRAMA
050700             ' ARCHIVO ' WS-ARCHIVO-FALLO
050800     MOVE 16 TO RETURN-CODE
050900     STOP RUN
051000     .
051100 9999-ABEND-ARCHIVO-EXIT.
051200     EXIT.
