000100******************************************************************
000200*                                                                *
000300*  COPY      : V9WT010                                           *
000400*                                                                *
000500*  APLICACION: V9 - ANALISIS TECNICO DE DIVISAS                  *
000600*                                                                *
000700*  DESCRIPCION: RESULTADO DE UNA PRUEBA DE PARAMETROS (ENTRADA   *
000800*               DEL PROGRAMA DE CALIFICACION V9B020Z, UNIDAD U9) *
000900*                                                                *
001000*----------------------------------------------------------------*
001100* Vers. | Fecha      | Por  | Comentario                         *
001200*-------|------------|------|------------------------------------*
001300* A.00  | 1994-04-11 | rvm  | Creacion - version inicial V9      *
001400******************************************************************
001500 01  REG-PRUEBA-PARAMETRO.
001600     05  PRB-ETIQUETA                PIC X(20).
001700     05  PRB-SENIALES-INICIALES      PIC 9(5).
001800     05  PRB-SENIALES-FINALES        PIC 9(5).
001900     05  PRB-TASA-GANADAS            PIC 9(3)V9(1).
002000     05  PRB-TASA-FILTRO             PIC 9(3)V9(1).
002100     05  PRB-TOTAL-BARRAS            PIC 9(5).
002200     05  FILLER                      PIC X(10).
