000100******************************************************************
000200*                                                                *
000300*  COPY      : V9WB010                                           *
000400*                                                                *
000500*  APLICACION: V9 - ANALISIS TECNICO DE DIVISAS                  *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DE LA BARRA (VELA) DE PRECIOS DE ENTRADA  *
000800*               UNA POR RENGLON, EN ORDEN CRONOLOGICO            *
000900*                                                                *
001000*----------------------------------------------------------------*
001100* Vers. | Fecha      | Por  | Comentario                         *
001200*-------|------------|------|------------------------------------*
001300* A.00  | 1994-04-11 | rvm  | Creacion - version inicial V9      *
001400******************************************************************
001500 01  REG-BARRA-ENTRADA.
001600     05  BAR-FECHA-HORA              PIC X(16).
001700     05  BAR-APERTURA                PIC S9(4)V9(5).
001800     05  BAR-MAXIMO                  PIC S9(4)V9(5).
001900     05  BAR-MINIMO                  PIC S9(4)V9(5).
002000     05  BAR-CIERRE                  PIC S9(4)V9(5).
002100     05  BAR-VOLUMEN                 PIC 9(9).
002200     05  FILLER                      PIC X(09).
