000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V9B010Z                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/04/1994                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V9 - ANALISIS TECNICO DE DIVISAS                  *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: BARRAS-ENTRADA (VELAS OHLC EN ORDEN        *
001500*  CRONOLOGICO), PARAMETROS-ENTRADA (OPCIONAL).                  *
001600* ------------------                                             *
001700* PROCESO GLOBAL: CLASIFICA CADA VELA DEL MERCADO LIBRE DE       *
001800*  DIVISA POR SU FORMA Y FUERZA, DETECTA PATRONES DE REVERSION   *
001900*  (ENVOLVENTES Y RUPTURAS DE K-LINEA), FILTRA LAS SENIALES POR  *
002000*  MECHA Y VOLATILIDAD (ATR), CALCULA ENTRADA DE RETROCESO AL    *
002100*  50% Y EVALUA EL DESENLACE DE CADA SENIAL CONTRA EL HISTORICO  *
002200*  DE BARRAS SIGUIENTE, PRODUCIENDO UN REPORTE DE RESULTADOS.    *
002300******************************************************************
002400*----------------------------------------------------------------*
002500* BITACORA DE CAMBIOS                                            *
002600*----------------------------------------------------------------*
002700* FECHA       POR   PETICION   DESCRIPCION                       *
002800* ----------  ----  ---------  ------------------------------    *
002900* 11/04/1994  rvm   V9-0001    VERSION INICIAL DEL MODULO.       *V9-0001 
003000* 02/09/1994  rvm   V9-0004    SE AGREGA EL FILTRO DE MECHA      *V9-0004 
003100*                              (MODO SEPARADO / UNIFICADO).      *V9-0004 
003200* 30/01/1995  jgp   V9-0011    SE INCORPORA EL FILTRO DE ATR     *V9-0011 
003300*                              (ESTRICTO/MODERADO/AMPLIO) Y SU   *V9-0011 
003400*                              COMBINACION CON EL DE MECHA.      *V9-0011 
003500* 14/07/1995  jgp   V9-0015    ENTRADA POR RETROCESO DEL 50% A   *V9-0015 
003600*                              PARTIR DE PATRONES ENVOLVENTES.   *V9-0015 
003700* 18/11/1996  msc   V9-0022    CALIFICACION DE DESENLACE (TARGET *V9-0022 
003800*                              / STOP / TIME-LIMIT) Y METRICAS   *V9-0022 
003900*                              DE TASA DE GANANCIA Y FACTOR DE   *V9-0022 
004000*                              GANANCIA.                         *V9-0022 
004100* 03/03/1997  msc   V9-0027    PROMEDIOS MOVILES SMA20/SMA50 Y   *V9-0027 
004200*                              PORCENTAJE DE VOLATILIDAD.        *V9-0027 
004300* 09/09/1998  htc   V9-0031    REVISION Y2K: TODAS LAS FECHAS    *V9-0031 
004400*                              DE TRABAJO SE MANEJAN EN FORMATO  *V9-0031 
004500*                              AAAA-MM-DD HH:MM DE 4 DIGITOS DE  *V9-0031 
004600*                              AGNO. NO SE ENCONTRARON CAMPOS DE *V9-0031 
004700*                              FECHA DE 2 DIGITOS EN ESTE MODULO.*V9-0031 
004800* 22/02/1999  htc   V9-0031    CERTIFICACION Y2K COMPLETADA.     *V9-0031 
004900* 16/05/2000  htc   V9-0036    SE AMPLIA LA TABLA DE BARRAS A    *V9-0036 
005000*                              1000 OCURRENCIAS POR CORRIDA.     *V9-0036 
005100* 11/10/2001  dap   V9-0041    CORRECCION EN EL CALCULO DE LA    *V9-0041 
005200*                              BANDA DE RETROCESO BAJISTA.       *V9-0041 
005300* 27/06/2003  dap   V9-0048    SE AGREGA EL BLOQUE DE CONTEXTO   *V9-0048 
005400*                              TECNICO (SMA Y VOLATILIDAD) AL    *V9-0048 
005500*                              REPORTE DE TOTALES.               *V9-0048 
005600* 05/02/2004  dap   V9-0052    ULTIMA REVISION DE LA BITACORA.   *V9-0052 
005700* 19/04/2004  dap   V9-0053    SE CORRIGE EL BLOQUE DE           *V9-0053 
005800*                              ESTADISTICAS: BAJISTAS,           *V9-0053 
005900*                              TIME-LIMIT, PENDIENTES,           *V9-0053 
006000*                              FACTOR DE GANANCIA Y SMA          *V9-0053 
006100*                              NO LLEGABAN AL RENGLON.           *V9-0053 
006200* 02/05/2004  dap   V9-0054    SE CORRIGE EL BLOQUE DE RETROCESO *V9-0054 
006300*                              (ENTRADAS E INVALIDADAS NO SE     *V9-0054 
006400*                              IMPRIMIAN AUNQUE SE CONTABAN).    *V9-0054 
006500******************************************************************
006600*                                                                *
006700*         I D E N T I F I C A T I O N   D I V I S I O N          *
006800*                                                                *
006900*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
007000*                                                                *
007100******************************************************************
007200 IDENTIFICATION DIVISION.
007300*
007400 PROGRAM-ID.    V9B010Z.
007500 AUTHOR.        FACTORIA.
007600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FACTORIA.
007700 DATE-WRITTEN.  11/04/1994
007800 DATE-COMPILED.
007900 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
008000******************************************************************
008100*                                                                *
008200*        E N V I R O N M E N T         D I V I S I O N           *
008300*                                                                *
008400*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
008500*                                                                *
008600******************************************************************
008700 ENVIRONMENT DIVISION.
008800*
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER.   IBM-370.
009100 OBJECT-COMPUTER.   IBM-370.
009200*SPECIAL-NAMES.
009300*    DECIMAL-POINT IS COMMA.
009700*
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000*
010100     SELECT BARRAS-ENTRADA      ASSIGN TO BARRASIN
010200         ORGANIZATION  IS LINE SEQUENTIAL
010300         FILE STATUS   IS WS-FS-BARRAS.
010400*
010500     SELECT PARAMETROS-ENTRADA  ASSIGN TO PARAMIN
010600         ORGANIZATION  IS LINE SEQUENTIAL
010700         FILE STATUS   IS WS-FS-PARAMETROS.
010800*
010900     SELECT SENIALES-SALIDA     ASSIGN TO SENIALOUT
011000         ORGANIZATION  IS LINE SEQUENTIAL
011100         FILE STATUS   IS WS-FS-SENIALES.
011200*
011300     SELECT RETROCESOS-SALIDA   ASSIGN TO RETROCOUT
011400         ORGANIZATION  IS LINE SEQUENTIAL
011500         FILE STATUS   IS WS-FS-RETROCESOS.
011600*
011700     SELECT REPORTE-SALIDA      ASSIGN TO REPORTOUT
011800         ORGANIZATION  IS LINE SEQUENTIAL
011900         FILE STATUS   IS WS-FS-REPORTE.
012000******************************************************************
012100*                                                                *
012200*                D A T A            D I V I S I O N              *
012300*                                                                *
012400*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS           *
012500*                                                                *
012600******************************************************************
012700 DATA DIVISION.
012800 FILE SECTION.
012900*
013000 FD  BARRAS-ENTRADA
013100     LABEL RECORDS ARE STANDARD.
013200     COPY V9WB010.
013300*
013400 FD  PARAMETROS-ENTRADA
013500     LABEL RECORDS ARE STANDARD.
013600     COPY V9WC010.
013700*
013800 FD  SENIALES-SALIDA
013900     LABEL RECORDS ARE STANDARD.
014000     COPY V9WS010.
014100*
014200 FD  RETROCESOS-SALIDA
014300     LABEL RECORDS ARE STANDARD.
014400     COPY V9WR010.
014500*
014600 FD  REPORTE-SALIDA
014700     LABEL RECORDS ARE STANDARD.
014800 01  REG-REPORTE.
014900     05  REG-REPORTE-LINEA           PIC X(79).
015000     05  FILLER                      PIC X(01).
015100******************************************************************
015200*                                                                *
015300*         W O R K I N G   S T O R A G E   S E C T I O N          *
015400*                                                                *
015500******************************************************************
015600 WORKING-STORAGE SECTION.
015700******************************************************************
015800*                  AREA DE VARIABLES AUXILIARES                  *
015900******************************************************************
016000 01  WS-VARIABLES-AUXILIARES.
016100*
016200     05  WS-PROGRAMA                 PIC X(08) VALUE 'V9B010Z'.
016300*
016400     05  WS-FECHA-PROCESO.
016500         10  WS-FEC-AAAAMMDD         PIC X(08) VALUE SPACES.
016600         10  WS-FEC-HHMMSS           PIC X(06) VALUE SPACES.
016700         10  FILLER                  PIC X(04) VALUE SPACES.
016800*
016900*    CAMPOS DE TRABAJO PARA CLASIFICACION DE VELA (U1)
017000     05  WS-RANGO                    PIC S9(5)V9(5) COMP VALUE 0.
017100     05  WS-CUERPO                   PIC S9(5)V9(5) COMP VALUE 0.
017200     05  WS-MECHA-SUP                PIC S9(5)V9(5) COMP VALUE 0.
017300     05  WS-MECHA-INF                PIC S9(5)V9(5) COMP VALUE 0.
017400     05  WS-RATIO-B                  PIC S9(3)V9(5) COMP VALUE 0.
017500     05  WS-RATIO-U                  PIC S9(3)V9(5) COMP VALUE 0.
017600     05  WS-RATIO-L                  PIC S9(3)V9(5) COMP VALUE 0.
017700*
017800*    CAMPOS DE TRABAJO PARA RANGO VERDADERO Y ATR (U7)
017900     05  WS-TR                       PIC S9(5)V9(5) COMP VALUE 0.
018000     05  WS-SUMA-TR                  PIC S9(9)V9(5) COMP VALUE 0.
018100     05  WS-SUMA-CIERRE              PIC S9(9)V9(5) COMP VALUE 0.
018200     05  WS-MAX-PERIODO              PIC S9(4)V9(5) COMP VALUE 0.
018300     05  WS-MIN-PERIODO              PIC S9(4)V9(5) COMP VALUE 0.
018400     05  WS-RANGO-COMBINADO          PIC S9(5)V9(5) COMP VALUE 0.
018500     05  WS-MULT-EFECTIVO            PIC S9(1)V9(2) COMP VALUE 0.
018600     05  WS-DIFERENCIA               PIC S9(4)V9(6) COMP VALUE 0.
018700*
018800*    CAMPOS DE TRABAJO PARA ENVOLVENTE Y RETROCESO (U2 / U5)
018900     05  WS-CUERPO-K1                PIC S9(5)V9(5) COMP VALUE 0.
019000     05  WS-CUERPO-K2                PIC S9(5)V9(5) COMP VALUE 0.
019100     05  WS-RATIO-ENVOLVENTE         PIC S9(3)V9(2) COMP VALUE 0.
019200     05  WS-FUERZA-ENVOLVENTE        PIC X(08)      VALUE SPACES.
019300     05  WS-DIRECCION-ENVOLVENTE     PIC X          VALUE SPACES.
019400     05  WS-ENGUL-H                  PIC S9(4)V9(5) COMP VALUE 0.
019500     05  WS-ENGUL-L                  PIC S9(4)V9(5) COMP VALUE 0.
019600     05  WS-ENGUL-R                  PIC S9(4)V9(5) COMP VALUE 0.
019700     05  WS-RETR-TARGET              PIC S9(4)V9(5) COMP VALUE 0.
019800     05  WS-RETR-INVAL               PIC S9(4)V9(5) COMP VALUE 0.
019900     05  WS-RETR-BANDA-INF           PIC S9(4)V9(5) COMP VALUE 0.
020000     05  WS-RETR-BANDA-SUP           PIC S9(4)V9(5) COMP VALUE 0.
020100     05  WS-RETR-PRECIO-REAL         PIC S9(4)V9(5) COMP VALUE 0.
020200     05  WS-RETR-PCT-REAL            PIC S9(1)V9(4) COMP VALUE 0.
020300     05  WS-RETR-BARRAS-ESPERADAS    PIC 9(02)      VALUE 0.
020400     05  SW-RETR-ENCONTRADO          PIC X          VALUE 'N'.
020500         88  RETR-ENCONTRADO-SI          VALUE 'Y'.
020600         88  RETR-ENCONTRADO-NO          VALUE 'N'.
020700     05  SW-RETR-INVALIDO            PIC X          VALUE 'N'.
020800         88  RETR-INVALIDO-SI            VALUE 'Y'.
020900         88  RETR-INVALIDO-NO            VALUE 'N'.
021000*
021100*    CAMPOS DE TRABAJO PARA DETECCION DE SENIALES (U3 / U4)
021200     05  WS-TOCO-MIN-ANT             PIC X          VALUE 'N'.
021300     05  WS-TOCO-MIN-CUR             PIC X          VALUE 'N'.
021400     05  WS-TOCO-MAX-ANT             PIC X          VALUE 'N'.
021500     05  WS-TOCO-MAX-CUR             PIC X          VALUE 'N'.
021600     05  WS-PREDICADOS.
021700         10  WS-PRED                 PIC X OCCURS 6 TIMES
021800                                      VALUE 'N'.
021900     05  WS-HAY-CANDIDATO            PIC X          VALUE 'N'.
022000     05  WS-DIRECCION-SENIAL         PIC X          VALUE SPACES.
022100     05  WS-COMBO-FLAG               PIC X          VALUE 'N'.
022200     05  WS-ETIQUETA-TEMPORAL        PIC X(40)      VALUE SPACES.
022300     05  WS-ETIQUETA-PARTES REDEFINES WS-ETIQUETA-TEMPORAL.
022400         10  WS-ETIQ-1               PIC X(16).
022500         10  WS-ETIQ-2               PIC X(16).
022600         10  WS-ETIQ-3               PIC X(08).
022700     05  WS-PASARON-MECHA            PIC X          VALUE 'N'.
022800     05  WS-PASARON-ATR              PIC X          VALUE 'N'.
022900     05  WS-PASO-COMBINADO           PIC X          VALUE 'N'.
023000     05  WS-ENTRADA                  PIC S9(4)V9(5) COMP VALUE 0.
023100     05  WS-STOP                     PIC S9(4)V9(5) COMP VALUE 0.
023200     05  WS-RIESGO                   PIC S9(4)V9(5) COMP VALUE 0.
023300*
023400*    CAMPOS DE TRABAJO PARA EVALUACION DE DESENLACE (U6)
023500     05  WS-TARGET-RESULTADO         PIC S9(4)V9(5) COMP VALUE 0.
023600     05  WS-TOTAL-R                  PIC S9(5)V9(3) COMP VALUE 0.
023700     05  WS-COMPLETADAS              PIC 9(5)       COMP VALUE 0.
023800     05  WS-RESULTADO-ENCONTRADO     PIC X          VALUE 'N'.
023900     05  WS-TASA-TEMPORAL            PIC S9(3)V9(1) COMP VALUE 0.
024000     05  WS-POSICION-SMA20           PIC X(05)      VALUE SPACES.
024100     05  WS-POSICION-SMA50           PIC X(05)      VALUE SPACES.
024200*
024300*    FECHA-HORA DE UNA BARRA DESCOMPUESTA (USO EN REPORTE)
024400     05  WS-FECHA-HORA-BARRA         PIC X(16)      VALUE SPACES.
024500     05  WS-FECHA-HORA-PARTES REDEFINES WS-FECHA-HORA-BARRA.
024600         10  WS-FHB-FECHA            PIC X(10).
024700         10  FILLER                  PIC X(01).
024800         10  WS-FHB-HORA             PIC X(05).
024900*
025000     05  WS-EDIT-CONTADOR            PIC Z(4)9.
025100     05  WS-ARCHIVO-FALLO            PIC X(12)      VALUE SPACES.
025200******************************************************************
025300*                    AREA  DE  SWITCHES                          *
025400******************************************************************
025500 01  SW-SWITCHES.
025600*
025700     05  SW-FIN-BARRAS               PIC X(01)   VALUE 'N'.
025800         88  FIN-BARRAS                          VALUE 'S'.
025900         88  NO-FIN-BARRAS                       VALUE 'N'.
026000*
026100     05  SW-PARAMETROS-PRESENTE      PIC X(01)   VALUE 'N'.
026200         88  HAY-PARAMETROS                      VALUE 'S'.
026300         88  NO-HAY-PARAMETROS                   VALUE 'N'.
026400*
026500     05  SW-BASE-ALCISTA             PIC X(01)   VALUE 'N'.
026600         88  BASE-ALCISTA-SI                     VALUE 'Y'.
026700         88  BASE-ALCISTA-NO                     VALUE 'N'.
026800*
026900     05  SW-BASE-BAJISTA             PIC X(01)   VALUE 'N'.
027000         88  BASE-BAJISTA-SI                     VALUE 'Y'.
027100         88  BASE-BAJISTA-NO                     VALUE 'N'.
027200     05  FILLER                      PIC X(04)   VALUE SPACES.
027300******************************************************************
027400*                        AREA DE CONTANTES                       *
027500******************************************************************
027600 01  CT-CONTANTES.
027700*                                                                *
027800     05  CT-PROGRAMA                 PIC X(08)   VALUE 'V9B010Z'.
027900     05  CT-APLICACION               PIC X(02)   VALUE 'V9'.
028000     05  CT-LIMITE-BARRAS            PIC 9(4) COMP VALUE 1000.
028100     05  CT-SI                       PIC X(01)   VALUE 'Y'.
028200     05  CT-NO                       PIC X(01)   VALUE 'N'.
028300     05  CT-DIRECCION-COMPRA         PIC X(01)   VALUE 'B'.
028400     05  CT-DIRECCION-VENTA          PIC X(01)   VALUE 'S'.
028500     05  CT-UMBRAL-TOQUE             PIC V9(6) COMP
028600                                      VALUE 0.000001.
028700     05  FILLER                      PIC X(08)   VALUE SPACES.
028800******************************************************************
028900*                      AREA DE CONTADORES                        *
029000******************************************************************
029100*    LAS METRICAS Y CONTADORES DE CONTROL DE LA CORRIDA VIENEN   *
029200*    DEL COPY V9WM010, TODOS EN BINARIO (PER. RULE: EVERY        *
029300*    COUNTER / ACCUMULATOR COMP)                                 *
029400     COPY V9WM010.
029500******************************************************************
029600*                AREA DE MENSAJES                                *
029700******************************************************************
029800 01  ME-MENSAJES-ERROR.
029900     05  ME-ERROR-APERTURA           PIC X(09) VALUE 'V9E0010'.
030000     05  ME-ERROR-LECTURA            PIC X(09) VALUE 'V9E0020'.
030100     05  ME-ERROR-ESCRITURA          PIC X(09) VALUE 'V9E0030'.
030200     05  ME-LIMITE-BARRAS-EXCEDIDO   PIC X(09) VALUE 'V9E0040'.
030300     05  FILLER                      PIC X(12) VALUE SPACES.
030400******************************************************************
030500*                        AREA DE INDICES
030600******************************************************************
030700 01  IN-INDICES.
030800     05  IN-BARRA                    PIC S9(04) COMP VALUE 0.
030900     05  IN-BARRA-ANT                PIC S9(04) COMP VALUE 0.
031000     05  IN-PERIODO                  PIC S9(04) COMP VALUE 0.
031100     05  IN-TOTAL-BARRAS             PIC S9(04) COMP VALUE 0.
031200     05  IN-SENIAL                   PIC S9(04) COMP VALUE 0.
031300     05  IN-RETROCESO                PIC S9(04) COMP VALUE 0.
031400     05  IN-CONDICION                PIC S9(04) COMP VALUE 0.
031500     05  IN-ADELANTE                 PIC S9(04) COMP VALUE 0.
031600     05  FILLER                      PIC X(08)   VALUE SPACES.
031700******************************************************************
031800*               AREA DE ARCHIVOS DE TRABAJO (ESTADOS)            *
031900******************************************************************
032000 01  WS-ESTADOS-ARCHIVO.
032100     05  WS-FS-BARRAS                PIC X(02)   VALUE '00'.
032200     05  WS-FS-PARAMETROS            PIC X(02)   VALUE '00'.
032300     05  WS-FS-SENIALES              PIC X(02)   VALUE '00'.
032400     05  WS-FS-RETROCESOS            PIC X(02)   VALUE '00'.
032500     05  WS-FS-REPORTE               PIC X(02)   VALUE '00'.
032600     05  FILLER                      PIC X(10)   VALUE SPACES.
032700******************************************************************
032800*            TABLA DE BARRAS Y CARACTERISTICAS (U1/U7)           *
032900******************************************************************
033000 01  TB-BARRAS-TABLA.
033100     05  TB-BARRAS OCCURS 1000 TIMES INDEXED BY IX-BARRA.
033200         10  TB-BAR-FECHA-HORA       PIC X(16).
033300         10  TB-BAR-APERTURA         PIC S9(4)V9(5).
033400         10  TB-BAR-MAXIMO           PIC S9(4)V9(5).
033500         10  TB-BAR-MINIMO           PIC S9(4)V9(5).
033600         10  TB-BAR-CIERRE           PIC S9(4)V9(5).
033700         10  TB-BAR-RANGO-VERD       PIC S9(4)V9(5).
033800         10  TB-BAR-ATR              PIC S9(4)V9(5).
033900         10  TB-BAR-MAX-PERIODO      PIC S9(4)V9(5).
034000         10  TB-BAR-MIN-PERIODO      PIC S9(4)V9(5).
034100         10  TB-BAR-TIPO             PIC X(16).
034200         10  TB-BAR-FUERZA           PIC X(12).
034300         10  TB-BAR-CUERPO-PIPS      PIC 9(5)V9(1).
034400         10  TB-BAR-MECHA-SUP-PIPS   PIC 9(5)V9(1).
034500         10  TB-BAR-MECHA-INF-PIPS   PIC 9(5)V9(1).
034600         10  TB-BAR-RATIO-CUERPO     PIC V9(4).
034700         10  TB-BAR-RATIO-MECHA-SUP  PIC V9(4).
034800         10  TB-BAR-RATIO-MECHA-INF  PIC V9(4).
034900         10  TB-BAR-BANDERA-ALCISTA  PIC X.
035000         10  FILLER                  PIC X(04).
035100******************************************************************
035200*                  TABLA DE SENIALES (U3/U4/U6)                  *
035300******************************************************************
035400 01  TB-SENIALES-TABLA.
035500     05  TB-SENIALES OCCURS 1000 TIMES INDEXED BY IX-SENIAL.
035600         10  TB-SEN-INDICE           PIC 9(5) COMP.
035700         10  TB-SEN-FECHA-HORA       PIC X(16).
035800         10  TB-SEN-CONDICION        PIC 9(1).
035900         10  TB-SEN-DIRECCION        PIC X.
036000         10  TB-SEN-COMBO            PIC X.
036100         10  TB-SEN-ETIQUETA         PIC X(40).
036200         10  TB-SEN-ENTRADA          PIC S9(4)V9(5).
036300         10  TB-SEN-STOP             PIC S9(4)V9(5).
036400         10  TB-SEN-RIESGO-PIPS      PIC 9(5)V9(1).
036500         10  TB-SEN-RESULTADO        PIC X(10).
036600         10  FILLER                  PIC X(04).
036700******************************************************************
036800*                TABLA DE RETROCESOS (U2/U5)                     *
036900******************************************************************
037000 01  TB-RETROCESOS-TABLA.
037100     05  TB-RETROCESOS OCCURS 1000 TIMES INDEXED BY IX-RETROCESO.
037200         10  TB-RET-INDICE-ENVOL     PIC 9(5) COMP.
037300         10  TB-RET-DIRECCION        PIC X.
037400         10  TB-RET-RATIO-ENVOL      PIC 9(3)V9(2).
037500         10  TB-RET-FUERZA           PIC X(8).
037600         10  TB-RET-PRECIO-OBJETIVO  PIC S9(4)V9(5).
037700         10  TB-RET-PRECIO-INVALIDA  PIC S9(4)V9(5).
037800         10  TB-RET-ESTADO           PIC X(12).
037900         10  TB-RET-PRECIO-REAL      PIC S9(4)V9(5).
038000         10  TB-RET-PORCENTAJE-REAL  PIC V9(4).
038100         10  TB-RET-BARRAS-ESPERADAS PIC 9(2).
038200         10  FILLER                  PIC X(04).
038300******************************************************************
038400*               AREA DE IMPRESION DEL REPORTE (U8)               *
038500******************************************************************
038600 01  WS-LINEA-REPORTE.
038700     05  WS-LIN-ENCABEZADO               PIC X(80).
038800     05  WS-LIN-DET-SENIAL REDEFINES WS-LIN-ENCABEZADO.
038900         10  WS-LDS-INDICE               PIC Z(4)9.
039000         10  FILLER                      PIC X(01).
039100         10  WS-LDS-FECHA-HORA           PIC X(16).
039200         10  FILLER                      PIC X(01).
039300         10  WS-LDS-DIRECCION            PIC X(01).
039400         10  FILLER                      PIC X(01).
039500         10  WS-LDS-CONDICION            PIC 9(01).
039600         10  FILLER                      PIC X(01).
039700         10  WS-LDS-ETIQUETA             PIC X(10).
039800         10  FILLER                      PIC X(01).
039900         10  WS-LDS-ENTRADA              PIC Z(4)9.99999.
040000         10  FILLER                      PIC X(01).
040100         10  WS-LDS-STOP                 PIC Z(4)9.99999.
040200         10  FILLER                      PIC X(01).
040300         10  WS-LDS-RIESGO               PIC ZZ9.9.
040400         10  FILLER                      PIC X(01).
040500         10  WS-LDS-RESULTADO            PIC X(10).
040600         10  FILLER                      PIC X(02).
040700     05  WS-LIN-DET-RETROCESO REDEFINES WS-LIN-ENCABEZADO.
040800         10  WS-LDR-INDICE               PIC Z(4)9.
040900         10  FILLER                      PIC X(01).
041000         10  WS-LDR-DIRECCION            PIC X(01).
041100         10  FILLER                      PIC X(01).
041200         10  WS-LDR-RATIO                PIC ZZ9.99.
041300         10  FILLER                      PIC X(01).
041400         10  WS-LDR-ESTADO               PIC X(12).
041500         10  FILLER                      PIC X(01).
041600         10  WS-LDR-OBJETIVO             PIC Z(4)9.99999.
041700         10  FILLER                      PIC X(01).
041800         10  WS-LDR-PORCENTAJE           PIC Z9.9999.
041900         10  FILLER                      PIC X(33).
042000     05  WS-LIN-TOTAL-GENERICO REDEFINES WS-LIN-ENCABEZADO.
042100*    AJUSTADO V9-0053 (CR/2004) - EL LAYOUT ANTERIOR EXCEDIA EN
042200*    UN (01) BYTE EL ANCHO DE WS-LIN-ENCABEZADO; SE REDUJO EL
042300*    SEPARADOR FINAL PARA CUADRAR EN LOS 80 BYTES DEL REGISTRO.
042400         10  WS-LTG-ETIQUETA             PIC X(34).
042500         10  FILLER                      PIC X(02).
042600         10  WS-LTG-VALOR-1              PIC Z(5)9.
042700         10  FILLER                      PIC X(02).
042800         10  WS-LTG-VALOR-2              PIC Z(5)9.
042900         10  FILLER                      PIC X(02).
043000         10  WS-LTG-VALOR-3              PIC ZZ9.9.
043100         10  FILLER                      PIC X(02).
043200         10  WS-LTG-VALOR-4              PIC ZZZ9.999.
043300         10  FILLER                      PIC X(13).
043400*    BLOQUE DE BARRAS (U8) - TOTAL / ALCISTAS / BAJISTAS, V9-0053
043500     05  WS-LIN-TOT-BARRAS REDEFINES WS-LIN-ENCABEZADO.
043600         10  WS-LTB-ETIQUETA             PIC X(34).
043700         10  FILLER                      PIC X(01).
043800         10  WS-LTB-TOTAL                PIC Z(5)9.
043900         10  FILLER                      PIC X(01).
044000         10  WS-LTB-ALCISTAS             PIC Z(5)9.
044100         10  FILLER                      PIC X(01).
044200         10  WS-LTB-BAJISTAS             PIC Z(5)9.
044300         10  FILLER                      PIC X(25).
044400*    BLOQUE DE DESENLACE (U6/U8) - CONTADORES, V9-0053
044500     05  WS-LIN-TOT-RESULTADO REDEFINES WS-LIN-ENCABEZADO.
044600         10  WS-LTR-ETIQUETA             PIC X(34).
044700         10  FILLER                      PIC X(01).
044800         10  WS-LTR-GANADAS              PIC Z(5)9.
044900         10  FILLER                      PIC X(01).
045000         10  WS-LTR-PERDIDAS             PIC Z(5)9.
045100         10  FILLER                      PIC X(01).
045200         10  WS-LTR-LIMITE-TIEMPO        PIC Z(5)9.
045300         10  FILLER                      PIC X(01).
045400         10  WS-LTR-PENDIENTES           PIC Z(5)9.
045500         10  FILLER                      PIC X(18).
045600*    BLOQUE DE DESENLACE (U6/U8) - TASAS, V9-0053
045700     05  WS-LIN-TOT-TASA REDEFINES WS-LIN-ENCABEZADO.
045800         10  WS-LTT-ETIQUETA             PIC X(34).
045900         10  FILLER                      PIC X(01).
046000         10  WS-LTT-TASA-GANADAS         PIC ZZ9.9.
046100         10  FILLER                      PIC X(01).
046200         10  WS-LTT-PROMEDIO-R           PIC ZZZ9.999.
046300         10  FILLER                      PIC X(01).
046400         10  WS-LTT-FACTOR-GANANCIA      PIC ZZZ9.999.
046500         10  FILLER                      PIC X(22).
046600*    BLOQUE DE CONTEXTO TECNICO (U7/U8) - SMA/VOLATILIDAD, V9-0053
046700     05  WS-LIN-TOT-CONTEXTO REDEFINES WS-LIN-ENCABEZADO.
046800         10  WS-LTX-ETIQUETA             PIC X(34).
046900         10  FILLER                      PIC X(01).
047000         10  WS-LTX-SMA-20               PIC Z(4)9.99999.
047100         10  FILLER                      PIC X(01).
047200         10  WS-LTX-SMA-50               PIC Z(4)9.99999.
047300         10  FILLER                      PIC X(01).
047400         10  WS-LTX-VOLATILIDAD-PCT      PIC ZZ9.99.
047500         10  FILLER                      PIC X(01).
047600         10  WS-LTX-POSICION-SMA20       PIC X(05).
047700         10  FILLER                      PIC X(01).
047800         10  WS-LTX-POSICION-SMA50       PIC X(05).
047900         10  FILLER                      PIC X(03).
048000*    BLOQUE DE RETROCESO (U5/U8) - ENVOLV/OPORT/ENTR/INVAL, V9-0054
048100     05  WS-LIN-TOT-RETROCESO REDEFINES WS-LIN-ENCABEZADO.
048200         10  WS-LTV-ETIQUETA             PIC X(34).
048300         10  FILLER                      PIC X(01).
048400         10  WS-LTV-ENVOLVENTES          PIC Z(5)9.
048500         10  FILLER                      PIC X(01).
048600         10  WS-LTV-OPORTUNIDADES        PIC Z(5)9.
048700         10  FILLER                      PIC X(01).
048800         10  WS-LTV-ENTRADAS             PIC Z(5)9.
048900         10  FILLER                      PIC X(01).
049000         10  WS-LTV-INVALIDADAS          PIC Z(5)9.
049100         10  FILLER                      PIC X(01).
049200         10  WS-LTV-TASA-ENTRADA         PIC ZZ9.9.
049300         10  FILLER                      PIC X(12).
049400******************************************************************
049500*                                                                *
049600*         P R O C E D U R E       D I V I S I O N                *
049700*                                                                *
049800******************************************************************
049900 PROCEDURE DIVISION.
050000*
050100 0000-PROGRAMA-PRINCIPAL.
050200*
050300     PERFORM 1000-INICIO
050400        THRU 1000-INICIO-EXIT
050500*
050600     PERFORM 2000-PROCESO
050700        THRU 2000-PROCESO-EXIT
050800*
050900     PERFORM 6000-FIN
051000        THRU 6000-FIN-EXIT
051100*
051200     STOP RUN
051300     .
051400 0000-PROGRAMA-PRINCIPAL-EXIT.
051500     EXIT.
051600******************************************************************
051700*                         1000-INICIO                            *
051800******************************************************************
051900 1000-INICIO.
052000*
052100     INITIALIZE CN-METRICAS-CORRIDA
052200     INITIALIZE IN-INDICES
052300*
052400     OPEN INPUT  BARRAS-ENTRADA
052500     IF WS-FS-BARRAS NOT = '00'
052600        MOVE 'BARRASIN' TO WS-ARCHIVO-FALLO
052700        PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
052800     END-IF
052900*
053000     OPEN INPUT  PARAMETROS-ENTRADA
053100     IF WS-FS-PARAMETROS = '00'
053200        SET HAY-PARAMETROS TO TRUE
053300     ELSE
053400        SET NO-HAY-PARAMETROS TO TRUE
053500     END-IF
053600*
053700     OPEN OUTPUT SENIALES-SALIDA
053800     IF WS-FS-SENIALES NOT = '00'
053900        MOVE 'SENIALOUT'  TO WS-ARCHIVO-FALLO
054000        PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
054100     END-IF
054200*
054300     OPEN OUTPUT RETROCESOS-SALIDA
054400     IF WS-FS-RETROCESOS NOT = '00'
054500        MOVE 'RETROCOUT'  TO WS-ARCHIVO-FALLO
054600        PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
054700     END-IF
054800*
054900     OPEN OUTPUT REPORTE-SALIDA
055000     IF WS-FS-REPORTE NOT = '00'
055100        MOVE 'REPORTOUT'  TO WS-ARCHIVO-FALLO
055200        PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
055300     END-IF
055400*
055500     PERFORM 3050-VALORES-DEFECTO
055600        THRU 3050-VALORES-DEFECTO-EXIT
055700*
055800     IF HAY-PARAMETROS
055900        PERFORM 3150-LEER-PARAMETROS
056000           THRU 3150-LEER-PARAMETROS-EXIT
056100     END-IF
056200     .
056300 1000-INICIO-EXIT.
056400     EXIT.
056500******************************************************************
056600*                        2000-PROCESO                            *
056700*  SECUENCIA COMPLETA DE UNA CORRIDA (U1 - U8): CARGA, CALCULOS  *
056800*  PRECEDENTES, CLASIFICACION, DETECCION, FILTROS, RETROCESO,    *
056900*  EVALUACION DE DESENLACE Y REPORTE FINAL.                      *
057000******************************************************************
057100 2000-PROCESO.
057200*
057300     PERFORM 3100-LEER-BARRAS
057400        THRU 3100-LEER-BARRAS-EXIT
057500*
057600     IF IN-TOTAL-BARRAS > 0
057700        PERFORM 3200-CALC-EXTREMOS-PERIODO
057800           THRU 3200-CALC-EXTREMOS-PERIODO-EXIT
057900*
058000        PERFORM 3300-CALC-RANGO-VERDADERO
058100           THRU 3300-CALC-RANGO-VERDADERO-EXIT
058200*
058300        PERFORM 3400-CALC-ATR
058400           THRU 3400-CALC-ATR-EXIT
058500*
058600        PERFORM 3500-CALC-PROMEDIOS-MOVILES
058700           THRU 3500-CALC-PROMEDIOS-MOVILES-EXIT
058800*
058900        PERFORM 3600-CALC-VOLATILIDAD
059000           THRU 3600-CALC-VOLATILIDAD-EXIT
059100*
059200        PERFORM 4000-CLASIFICAR-BARRAS
059300           THRU 4000-CLASIFICAR-BARRAS-EXIT
059400*
059500        PERFORM 6000-DETECTAR-SENIALES
059600           THRU 6000-DETECTAR-SENIALES-EXIT
059700*
059800        PERFORM 5000-DETECTAR-ENVOLVENTE
059900           THRU 5000-DETECTAR-ENVOLVENTE-EXIT
060000*
060100        PERFORM 8000-EVALUAR-RESULTADO
060200           THRU 8000-EVALUAR-RESULTADO-EXIT
060300     END-IF
060400*
060500     PERFORM 9000-IMPRIMIR-REPORTE
060600        THRU 9000-IMPRIMIR-REPORTE-EXIT
060700     .
060800 2000-PROCESO-EXIT.
060900     EXIT.
061000******************************************************************
061100*                   3050-VALORES-DEFECTO                         *
061200*  VALORES POR DEFECTO DE LOS PARAMETROS DE ANALISIS, USADOS     *
061300*  CUANDO EL ARCHIVO PARAMETROS-ENTRADA NO EXISTE O ESTA VACIO.  *
061400******************************************************************
061500 3050-VALORES-DEFECTO.
061600*
061700     MOVE 015            TO CFG-K-LINEA
061800     MOVE 2.00           TO CFG-RIESGO-BENEFICIO
061900     MOVE .330           TO CFG-RATIO-MECHA
062000     MOVE 'N'             TO CFG-MECHA-SEPARADA
062100     MOVE .400           TO CFG-MECHA-SUP-MAX
062200     MOVE .400           TO CFG-MECHA-INF-MAX
062300     MOVE 'N'             TO CFG-ATR-ACTIVO
062400     MOVE 014            TO CFG-ATR-PERIODO
062500     MOVE 1.00           TO CFG-ATR-MULT
062600     MOVE 'STRICT'        TO CFG-ATR-MODO
062700     MOVE 'N'             TO CFG-REQUIERE-AMBOS
062800     MOVE 'Y'             TO CFG-RETROCESO-ACTIVO
062900     MOVE .500           TO CFG-RETROCESO-OBJETIVO
063000     MOVE .050           TO CFG-RETROCESO-TOLERANCIA
063100     MOVE 10              TO CFG-RETROCESO-MAX-ESPERA
063200     MOVE .786           TO CFG-RETROCESO-INVALIDA
063300     MOVE .00010         TO CFG-TAMANIO-PIP
063400     MOVE 050            TO CFG-MAX-ADELANTE
063500     .
063600 3050-VALORES-DEFECTO-EXIT.
063700     EXIT.
063800******************************************************************
063900*                  3100-LEER-BARRAS                              *
064000*  CARGA TODA LA SERIE DE VELAS A LA TABLA TB-BARRAS, HASTA EL   *
064100*  FIN DE ARCHIVO O HASTA EL LIMITE DE TRABAJO DE LA CORRIDA.    *
064200******************************************************************
064300 3100-LEER-BARRAS.
064400*
064500     PERFORM 3110-LEER-UNA-BARRA
064600        THRU 3110-LEER-UNA-BARRA-EXIT
064700        UNTIL FIN-BARRAS
064800     .
064900 3100-LEER-BARRAS-EXIT.
065000     EXIT.
065100*
065200 3110-LEER-UNA-BARRA.
065300     READ BARRAS-ENTRADA
065400        AT END
065500           SET FIN-BARRAS TO TRUE
065600        NOT AT END
065700           PERFORM 3120-CARGAR-BARRA
065800              THRU 3120-CARGAR-BARRA-EXIT
065900     END-READ
066000     .
066100 3110-LEER-UNA-BARRA-EXIT.
066200     EXIT.
066300*
066400 3120-CARGAR-BARRA.
066500     IF IN-TOTAL-BARRAS >= CT-LIMITE-BARRAS
066600        SET FIN-BARRAS TO TRUE
066700     ELSE
066800        ADD 1                       TO IN-TOTAL-BARRAS
066900        MOVE BAR-FECHA-HORA TO TB-BAR-FECHA-HORA (IN-TOTAL-BARRAS)
067000        MOVE BAR-APERTURA   TO TB-BAR-APERTURA   (IN-TOTAL-BARRAS)
067100        MOVE BAR-MAXIMO     TO TB-BAR-MAXIMO     (IN-TOTAL-BARRAS)
067200        MOVE BAR-MINIMO     TO TB-BAR-MINIMO     (IN-TOTAL-BARRAS)
067300        MOVE BAR-CIERRE     TO TB-BAR-CIERRE     (IN-TOTAL-BARRAS)
067400        ADD 1                       TO CN-TOTAL-BARRAS
067500     END-IF
067600     .
067700 3120-CARGAR-BARRA-EXIT.
067800     EXIT.
067900******************************************************************
068000*                 3150-LEER-PARAMETROS                           *
068100******************************************************************
068200 3150-LEER-PARAMETROS.
068300*
068400     READ PARAMETROS-ENTRADA
068500        AT END
068600           SET NO-HAY-PARAMETROS TO TRUE
068700     END-READ
068800     .
068900 3150-LEER-PARAMETROS-EXIT.
069000     EXIT.
069100******************************************************************
069200*             3200-CALC-EXTREMOS-PERIODO (U7)                    *
069300*  MAXIMO Y MINIMO DE LA VENTANA DE CFG-K-LINEA BARRAS, PARA     *
069400*  LA DETECCION DE BASE DE RUPTURA (U3).                         *
069500******************************************************************
069600 3200-CALC-EXTREMOS-PERIODO.
069700*
069800     PERFORM 3210-EXTREMOS-DE-BARRA
069900        THRU 3210-EXTREMOS-DE-BARRA-EXIT
070000        VARYING IN-BARRA FROM 1 BY 1
070100           UNTIL IN-BARRA > IN-TOTAL-BARRAS
070200     .
070300 3200-CALC-EXTREMOS-PERIODO-EXIT.
070400     EXIT.
070500*
070600 3210-EXTREMOS-DE-BARRA.
070700     COMPUTE IN-PERIODO = IN-BARRA - CFG-K-LINEA + 1
070800     IF IN-PERIODO < 1
070900        MOVE 1 TO IN-PERIODO
071000     END-IF
071100     MOVE TB-BAR-MAXIMO (IN-BARRA) TO WS-MAX-PERIODO
071200     MOVE TB-BAR-MINIMO (IN-BARRA) TO WS-MIN-PERIODO
071300     PERFORM 3220-COMPARAR-EXTREMO
071400        THRU 3220-COMPARAR-EXTREMO-EXIT
071500        VARYING IN-BARRA-ANT FROM IN-PERIODO BY 1
071600           UNTIL IN-BARRA-ANT > IN-BARRA
071700     MOVE WS-MAX-PERIODO TO TB-BAR-MAX-PERIODO (IN-BARRA)
071800     MOVE WS-MIN-PERIODO TO TB-BAR-MIN-PERIODO (IN-BARRA)
071900     .
072000 3210-EXTREMOS-DE-BARRA-EXIT.
072100     EXIT.
072200*
072300 3220-COMPARAR-EXTREMO.
072400     IF TB-BAR-MAXIMO (IN-BARRA-ANT) > WS-MAX-PERIODO
072500        MOVE TB-BAR-MAXIMO (IN-BARRA-ANT) TO WS-MAX-PERIODO
072600     END-IF
072700     IF TB-BAR-MINIMO (IN-BARRA-ANT) < WS-MIN-PERIODO
072800        MOVE TB-BAR-MINIMO (IN-BARRA-ANT) TO WS-MIN-PERIODO
072900     END-IF
073000     .
073100 3220-COMPARAR-EXTREMO-EXIT.
073200     EXIT.
073300******************************************************************
073400*            3300-CALC-RANGO-VERDADERO (U7 / FILTRO ATR)         *
073500******************************************************************
073600 3300-CALC-RANGO-VERDADERO.
073700*
073800     PERFORM 3310-TR-DE-BARRA
073900        THRU 3310-TR-DE-BARRA-EXIT
074000        VARYING IN-BARRA FROM 1 BY 1
074100           UNTIL IN-BARRA > IN-TOTAL-BARRAS
074200     .
074300 3300-CALC-RANGO-VERDADERO-EXIT.
074400     EXIT.
074500*
074600 3310-TR-DE-BARRA.
074700     COMPUTE WS-RANGO = TB-BAR-MAXIMO (IN-BARRA)
074800                       - TB-BAR-MINIMO (IN-BARRA)
074900     IF IN-BARRA = 1
075000        MOVE WS-RANGO TO TB-BAR-RANGO-VERD (IN-BARRA)
075100     ELSE
075200        COMPUTE IN-BARRA-ANT = IN-BARRA - 1
075300        MOVE WS-RANGO TO WS-TR
075400        COMPUTE WS-RANGO-COMBINADO = TB-BAR-MAXIMO (IN-BARRA)
075500                       - TB-BAR-CIERRE (IN-BARRA-ANT)
075600        IF WS-RANGO-COMBINADO < 0
075700           COMPUTE WS-RANGO-COMBINADO = WS-RANGO-COMBINADO * -1
075800        END-IF
075900        IF WS-RANGO-COMBINADO > WS-TR
076000           MOVE WS-RANGO-COMBINADO TO WS-TR
076100        END-IF
076200        COMPUTE WS-RANGO-COMBINADO = TB-BAR-MINIMO (IN-BARRA)
076300                       - TB-BAR-CIERRE (IN-BARRA-ANT)
076400        IF WS-RANGO-COMBINADO < 0
076500           COMPUTE WS-RANGO-COMBINADO = WS-RANGO-COMBINADO * -1
076600        END-IF
076700        IF WS-RANGO-COMBINADO > WS-TR
076800           MOVE WS-RANGO-COMBINADO TO WS-TR
076900        END-IF
077000        MOVE WS-TR TO TB-BAR-RANGO-VERD (IN-BARRA)
077100     END-IF
077200     .
077300 3310-TR-DE-BARRA-EXIT.
077400     EXIT.
077500******************************************************************
077600*                    3400-CALC-ATR (U7)                          *
077700******************************************************************
077800 3400-CALC-ATR.
077900*
078000     PERFORM 3410-ATR-DE-BARRA
078100        THRU 3410-ATR-DE-BARRA-EXIT
078200        VARYING IN-BARRA FROM 1 BY 1
078300           UNTIL IN-BARRA > IN-TOTAL-BARRAS
078400     .
078500 3400-CALC-ATR-EXIT.
078600     EXIT.
078700*
078800 3410-ATR-DE-BARRA.
078900     COMPUTE IN-PERIODO = IN-BARRA - CFG-ATR-PERIODO + 1
079000     IF IN-PERIODO < 1
079100        MOVE 1 TO IN-PERIODO
079200     END-IF
079300     MOVE ZERO TO WS-SUMA-TR
079400     PERFORM 3420-SUMAR-TR
079500        THRU 3420-SUMAR-TR-EXIT
079600        VARYING IN-BARRA-ANT FROM IN-PERIODO BY 1
079700           UNTIL IN-BARRA-ANT > IN-BARRA
079800     COMPUTE TB-BAR-ATR (IN-BARRA) ROUNDED =
079900         WS-SUMA-TR / (IN-BARRA - IN-PERIODO + 1)
080000     .
080100 3410-ATR-DE-BARRA-EXIT.
080200     EXIT.
080300*
080400 3420-SUMAR-TR.
080500     ADD TB-BAR-RANGO-VERD (IN-BARRA-ANT) TO WS-SUMA-TR
080600     .
080700 3420-SUMAR-TR-EXIT.
080800     EXIT.
080900******************************************************************
081000*          3500-CALC-PROMEDIOS-MOVILES (U7, SMA20/SMA50)         *
081100******************************************************************
081200 3500-CALC-PROMEDIOS-MOVILES.
081300*
081400     MOVE ZERO TO WS-SUMA-CIERRE
081500     IF IN-TOTAL-BARRAS < 20
081600        MOVE 1 TO IN-PERIODO
081700     ELSE
081800        COMPUTE IN-PERIODO = IN-TOTAL-BARRAS - 19
081900     END-IF
082000     PERFORM 3510-SUMAR-CIERRE
082100        THRU 3510-SUMAR-CIERRE-EXIT
082200        VARYING IN-BARRA-ANT FROM IN-PERIODO BY 1
082300           UNTIL IN-BARRA-ANT > IN-TOTAL-BARRAS
082400     COMPUTE CN-SMA-20 ROUNDED =
082500         WS-SUMA-CIERRE / (IN-TOTAL-BARRAS - IN-PERIODO + 1)
082600*
082700     MOVE ZERO TO WS-SUMA-CIERRE
082800     IF IN-TOTAL-BARRAS < 50
082900        MOVE 1 TO IN-PERIODO
083000     ELSE
083100        COMPUTE IN-PERIODO = IN-TOTAL-BARRAS - 49
083200     END-IF
083300     PERFORM 3510-SUMAR-CIERRE
083400        THRU 3510-SUMAR-CIERRE-EXIT
083500        VARYING IN-BARRA-ANT FROM IN-PERIODO BY 1
083600           UNTIL IN-BARRA-ANT > IN-TOTAL-BARRAS
083700     COMPUTE CN-SMA-50 ROUNDED =
083800         WS-SUMA-CIERRE / (IN-TOTAL-BARRAS - IN-PERIODO + 1)
083900     .
084000 3500-CALC-PROMEDIOS-MOVILES-EXIT.
084100     EXIT.
084200*
084300 3510-SUMAR-CIERRE.
084400     ADD TB-BAR-CIERRE (IN-BARRA-ANT) TO WS-SUMA-CIERRE
084500     .
084600 3510-SUMAR-CIERRE-EXIT.
084700     EXIT.
084800******************************************************************
084900*            3600-CALC-VOLATILIDAD (U7)                          *
085000******************************************************************
085100 3600-CALC-VOLATILIDAD.
085200*
085300     MOVE TB-BAR-MAXIMO (1) TO WS-MAX-PERIODO
085400     MOVE TB-BAR-MINIMO (1) TO WS-MIN-PERIODO
085500     MOVE ZERO TO WS-SUMA-CIERRE
085600     PERFORM 3610-ACUM-VOLATILIDAD
085700        THRU 3610-ACUM-VOLATILIDAD-EXIT
085800        VARYING IN-BARRA FROM 1 BY 1
085900           UNTIL IN-BARRA > IN-TOTAL-BARRAS
086000     COMPUTE WS-RANGO = WS-MAX-PERIODO - WS-MIN-PERIODO
086100     COMPUTE CN-VOLATILIDAD-PCT ROUNDED =
086200         (WS-RANGO / (WS-SUMA-CIERRE / IN-TOTAL-BARRAS)) * 100
086300     .
086400 3600-CALC-VOLATILIDAD-EXIT.
086500     EXIT.
086600*
086700 3610-ACUM-VOLATILIDAD.
086800     IF TB-BAR-MAXIMO (IN-BARRA) > WS-MAX-PERIODO
086900        MOVE TB-BAR-MAXIMO (IN-BARRA) TO WS-MAX-PERIODO
087000     END-IF
087100     IF TB-BAR-MINIMO (IN-BARRA) < WS-MIN-PERIODO
087200        MOVE TB-BAR-MINIMO (IN-BARRA) TO WS-MIN-PERIODO
087300     END-IF
087400     ADD TB-BAR-CIERRE (IN-BARRA) TO WS-SUMA-CIERRE
087500     .
087600 3610-ACUM-VOLATILIDAD-EXIT.
087700     EXIT.
087800******************************************************************
087900*                4000-CLASIFICAR-BARRAS (U1)                     *
088000******************************************************************
088100 4000-CLASIFICAR-BARRAS.
088200*
088300     PERFORM 4010-CLASIFICAR-UNA-BARRA
088400        THRU 4010-CLASIFICAR-UNA-BARRA-EXIT
088500        VARYING IN-BARRA FROM 1 BY 1
088600           UNTIL IN-BARRA > IN-TOTAL-BARRAS
088700     .
088800 4000-CLASIFICAR-BARRAS-EXIT.
088900     EXIT.
089000*
089100 4010-CLASIFICAR-UNA-BARRA.
089200     PERFORM 4100-CALC-CUERPO-MECHAS
089300        THRU 4100-CALC-CUERPO-MECHAS-EXIT
089400     PERFORM 4200-DETERMINAR-TIPO
089500        THRU 4200-DETERMINAR-TIPO-EXIT
089600     PERFORM 4300-CALC-FUERZA
089700        THRU 4300-CALC-FUERZA-EXIT
089800     IF TB-BAR-BANDERA-ALCISTA (IN-BARRA) = 'Y'
089900        ADD 1 TO CN-BARRAS-ALCISTAS
090000     ELSE
090100        ADD 1 TO CN-BARRAS-BAJISTAS
090200     END-IF
090300     .
090400 4010-CLASIFICAR-UNA-BARRA-EXIT.
090500     EXIT.
090600******************************************************************
090700*            4100-CALC-CUERPO-MECHAS                             *
090800*  CUERPO, MECHA SUPERIOR E INFERIOR DE LA VELA Y SUS RATIOS     *
090900*  RESPECTO AL RANGO (0 SI EL RANGO ES CERO O NEGATIVO).         *
091000******************************************************************
091100 4100-CALC-CUERPO-MECHAS.
091200*
091300     COMPUTE WS-RANGO = TB-BAR-MAXIMO (IN-BARRA)
091400                       - TB-BAR-MINIMO (IN-BARRA)
091500     COMPUTE WS-CUERPO = TB-BAR-CIERRE (IN-BARRA)
091600                        - TB-BAR-APERTURA (IN-BARRA)
091700     IF WS-CUERPO < 0
091800        COMPUTE WS-CUERPO = WS-CUERPO * -1
091900     END-IF
092000     IF TB-BAR-CIERRE (IN-BARRA) > TB-BAR-APERTURA (IN-BARRA)
092100        MOVE 'Y' TO TB-BAR-BANDERA-ALCISTA (IN-BARRA)
092200     ELSE
092300        MOVE 'N' TO TB-BAR-BANDERA-ALCISTA (IN-BARRA)
092400     END-IF
092500     IF TB-BAR-BANDERA-ALCISTA (IN-BARRA) = 'Y'
092600        COMPUTE WS-MECHA-SUP = TB-BAR-MAXIMO (IN-BARRA)
092700                              - TB-BAR-CIERRE (IN-BARRA)
092800        COMPUTE WS-MECHA-INF = TB-BAR-APERTURA (IN-BARRA)
092900                              - TB-BAR-MINIMO (IN-BARRA)
093000     ELSE
093100        COMPUTE WS-MECHA-SUP = TB-BAR-MAXIMO (IN-BARRA)
093200                              - TB-BAR-APERTURA (IN-BARRA)
093300        COMPUTE WS-MECHA-INF = TB-BAR-CIERRE (IN-BARRA)
093400                              - TB-BAR-MINIMO (IN-BARRA)
093500     END-IF
093600     IF WS-RANGO > 0
093700        COMPUTE WS-RATIO-B ROUNDED = WS-CUERPO    / WS-RANGO
093800        COMPUTE WS-RATIO-U ROUNDED = WS-MECHA-SUP / WS-RANGO
093900        COMPUTE WS-RATIO-L ROUNDED = WS-MECHA-INF / WS-RANGO
094000     ELSE
094100        MOVE ZERO TO WS-RATIO-B WS-RATIO-U WS-RATIO-L
094200     END-IF
094300     COMPUTE TB-BAR-CUERPO-PIPS (IN-BARRA) ROUNDED =
094400         WS-CUERPO / CFG-TAMANIO-PIP
094500     COMPUTE TB-BAR-MECHA-SUP-PIPS (IN-BARRA) ROUNDED =
094600         WS-MECHA-SUP / CFG-TAMANIO-PIP
094700     COMPUTE TB-BAR-MECHA-INF-PIPS (IN-BARRA) ROUNDED =
094800         WS-MECHA-INF / CFG-TAMANIO-PIP
094900     MOVE WS-RATIO-B TO TB-BAR-RATIO-CUERPO     (IN-BARRA)
095000     MOVE WS-RATIO-U TO TB-BAR-RATIO-MECHA-SUP  (IN-BARRA)
095100     MOVE WS-RATIO-L TO TB-BAR-RATIO-MECHA-INF  (IN-BARRA)
095200     .
095300 4100-CALC-CUERPO-MECHAS-EXIT.
095400     EXIT.
095500******************************************************************
095600*       4200-DETERMINAR-TIPO - CASCADA DE REGLAS DE FORMA        *
095700******************************************************************
095800 4200-DETERMINAR-TIPO.
095900*
096000     EVALUATE TRUE
096100         WHEN WS-RATIO-B <= .1
096200             MOVE 'DOJI'          TO TB-BAR-TIPO (IN-BARRA)
096300         WHEN WS-RATIO-B <= .3 AND WS-RATIO-U > .3
096400                                  AND WS-RATIO-L > .3
096500             MOVE 'SPINNING-TOP'  TO TB-BAR-TIPO (IN-BARRA)
096600         WHEN WS-RATIO-L >= .6 AND WS-RATIO-U <= .1
096700                                  AND WS-RATIO-B <= .3
096800             IF TB-BAR-BANDERA-ALCISTA (IN-BARRA) = 'Y'
096900                MOVE 'HAMMER'       TO TB-BAR-TIPO (IN-BARRA)
097000             ELSE
097100                MOVE 'HANGING-MAN'  TO TB-BAR-TIPO (IN-BARRA)
097200             END-IF
097300         WHEN WS-RATIO-U >= .6 AND WS-RATIO-L <= .1
097400                                  AND WS-RATIO-B <= .3
097500             IF TB-BAR-BANDERA-ALCISTA (IN-BARRA) = 'Y'
097600                MOVE 'INVERTED-HAMMER' TO TB-BAR-TIPO (IN-BARRA)
097700             ELSE
097800                MOVE 'SHOOTING-STAR'   TO TB-BAR-TIPO (IN-BARRA)
097900             END-IF
098000         WHEN WS-RATIO-B >= .9
098100             IF TB-BAR-BANDERA-ALCISTA (IN-BARRA) = 'Y'
098200                MOVE 'MARUBOZU-BULL' TO TB-BAR-TIPO (IN-BARRA)
098300             ELSE
098400                MOVE 'MARUBOZU-BEAR' TO TB-BAR-TIPO (IN-BARRA)
098500             END-IF
098600         WHEN OTHER
098700             IF TB-BAR-BANDERA-ALCISTA (IN-BARRA) = 'Y'
098800                MOVE 'BULLISH'       TO TB-BAR-TIPO (IN-BARRA)
098900             ELSE
099000                MOVE 'BEARISH'       TO TB-BAR-TIPO (IN-BARRA)
099100             END-IF
099200     END-EVALUATE
099300     .
099400 4200-DETERMINAR-TIPO-EXIT.
099500     EXIT.
099600******************************************************************
099700*           4300-CALC-FUERZA - FUERZA POR CUERPO EN PIPS         *
099800******************************************************************
099900 4300-CALC-FUERZA.
100000*
100100     EVALUATE TRUE
100200         WHEN TB-BAR-CUERPO-PIPS (IN-BARRA) >= 20.0
100300             MOVE 'VERY-STRONG' TO TB-BAR-FUERZA (IN-BARRA)
100400         WHEN TB-BAR-CUERPO-PIPS (IN-BARRA) >= 15.0
100500             MOVE 'STRONG'      TO TB-BAR-FUERZA (IN-BARRA)
100600         WHEN TB-BAR-CUERPO-PIPS (IN-BARRA) >= 10.0
100700             MOVE 'MODERATE'    TO TB-BAR-FUERZA (IN-BARRA)
100800         WHEN TB-BAR-CUERPO-PIPS (IN-BARRA) >= 5.0
100900             MOVE 'WEAK'        TO TB-BAR-FUERZA (IN-BARRA)
101000         WHEN OTHER
101100             MOVE 'VERY-WEAK'   TO TB-BAR-FUERZA (IN-BARRA)
101200     END-EVALUATE
101300     .
101400 4300-CALC-FUERZA-EXIT.
101500     EXIT.
101600******************************************************************
101700*            5000-DETECTAR-ENVOLVENTE (U2)                       *
101800*  BUSCA PARES DE VELAS CONSECUTIVAS QUE FORMEN UN PATRON        *
101900*  ENVOLVENTE, Y DISPARA EL ESCANEO DE RETROCESO (U5).           *
102000******************************************************************
102100 5000-DETECTAR-ENVOLVENTE.
102200*
102300     PERFORM 5010-DETECTAR-UN-PAR
102400        THRU 5010-DETECTAR-UN-PAR-EXIT
102500        VARYING IN-BARRA FROM 2 BY 1
102600           UNTIL IN-BARRA > IN-TOTAL-BARRAS
102700     .
102800 5000-DETECTAR-ENVOLVENTE-EXIT.
102900     EXIT.
103000*
103100 5010-DETECTAR-UN-PAR.
103200     COMPUTE IN-BARRA-ANT = IN-BARRA - 1
103300     MOVE SPACES TO WS-DIRECCION-ENVOLVENTE
103400     IF TB-BAR-BANDERA-ALCISTA (IN-BARRA-ANT) = 'N'
103500        AND TB-BAR-BANDERA-ALCISTA (IN-BARRA)     = 'Y'
103600        AND TB-BAR-APERTURA (IN-BARRA) < TB-BAR-CIERRE (IN-BARRA-ANT)
103700        AND TB-BAR-CIERRE (IN-BARRA)   > TB-BAR-APERTURA (IN-BARRA-ANT)
103800        MOVE 'B' TO WS-DIRECCION-ENVOLVENTE
103900     ELSE
104000        IF TB-BAR-BANDERA-ALCISTA (IN-BARRA-ANT) = 'Y'
104100           AND TB-BAR-BANDERA-ALCISTA (IN-BARRA)     = 'N'
104200           AND TB-BAR-APERTURA (IN-BARRA) > TB-BAR-CIERRE (IN-BARRA-ANT)
104300           AND TB-BAR-CIERRE (IN-BARRA)   < TB-BAR-APERTURA (IN-BARRA-ANT)
104400           MOVE 'S' TO WS-DIRECCION-ENVOLVENTE
104500        END-IF
104600     END-IF
104700     IF WS-DIRECCION-ENVOLVENTE NOT = SPACES
104800        ADD 1 TO CN-ENVOLVENTES
104900        PERFORM 5100-CALC-RATIO-ENVOL
105000           THRU 5100-CALC-RATIO-ENVOL-EXIT
105100        IF CFG-RETROCESO-ACTIVO-SI
105200           PERFORM 7000-ESCANEAR-RETROCESO
105300              THRU 7000-ESCANEAR-RETROCESO-EXIT
105400        END-IF
105500     END-IF
105600     .
105700 5010-DETECTAR-UN-PAR-EXIT.
105800     EXIT.
105900******************************************************************
106000*            5100-CALC-RATIO-ENVOL                               *
106100******************************************************************
106200 5100-CALC-RATIO-ENVOL.
106300*
106400     COMPUTE WS-CUERPO-K1 = TB-BAR-CIERRE (IN-BARRA-ANT)
106500                           - TB-BAR-APERTURA (IN-BARRA-ANT)
106600     IF WS-CUERPO-K1 < 0
106700        COMPUTE WS-CUERPO-K1 = WS-CUERPO-K1 * -1
106800     END-IF
106900     COMPUTE WS-CUERPO-K2 = TB-BAR-CIERRE (IN-BARRA)
107000                           - TB-BAR-APERTURA (IN-BARRA)
107100     IF WS-CUERPO-K2 < 0
107200        COMPUTE WS-CUERPO-K2 = WS-CUERPO-K2 * -1
107300     END-IF
107400     IF WS-CUERPO-K1 = 0
107500        MOVE 2.00 TO WS-RATIO-ENVOLVENTE
107600     ELSE
107700        COMPUTE WS-RATIO-ENVOLVENTE ROUNDED =
107800            WS-CUERPO-K2 / WS-CUERPO-K1
107900     END-IF
108000     IF WS-RATIO-ENVOLVENTE >= 2.00
108100        MOVE 'STRONG'   TO WS-FUERZA-ENVOLVENTE
108200     ELSE
108300        MOVE 'MODERATE' TO WS-FUERZA-ENVOLVENTE
108400     END-IF
108500     .
108600 5100-CALC-RATIO-ENVOL-EXIT.
108700     EXIT.
108800******************************************************************
108900*               6000-DETECTAR-SENIALES (U3 / U4)                 *
109000******************************************************************
109100 6000-DETECTAR-SENIALES.
109200*
109300     PERFORM 6010-EVALUAR-UNA-BARRA
109400        THRU 6010-EVALUAR-UNA-BARRA-EXIT
109500        VARYING IN-BARRA FROM 2 BY 1
109600           UNTIL IN-BARRA > IN-TOTAL-BARRAS
109700     .
109800 6000-DETECTAR-SENIALES-EXIT.
109900     EXIT.
110000*
110100 6010-EVALUAR-UNA-BARRA.
110200     COMPUTE IN-BARRA-ANT = IN-BARRA - 1
110300     PERFORM 6100-BASE-CONDICION
110400        THRU 6100-BASE-CONDICION-EXIT
110500     IF BASE-ALCISTA-SI OR BASE-BAJISTA-SI
110600        PERFORM 6200-EVALUAR-PREDICADOS
110700           THRU 6200-EVALUAR-PREDICADOS-EXIT
110800        IF WS-HAY-CANDIDATO = 'Y'
110900           PERFORM 6500-FILTRO-MECHA
111000              THRU 6500-FILTRO-MECHA-EXIT
111100           PERFORM 6600-FILTRO-ATR
111200              THRU 6600-FILTRO-ATR-EXIT
111300           PERFORM 6700-COMBINAR-FILTROS
111400              THRU 6700-COMBINAR-FILTROS-EXIT
111500           IF WS-PASO-COMBINADO = 'Y'
111600              PERFORM 6300-SELECCIONAR-CONDICION
111700                 THRU 6300-SELECCIONAR-CONDICION-EXIT
111800              PERFORM 6400-CALC-ENTRADA-RIESGO
111900                 THRU 6400-CALC-ENTRADA-RIESGO-EXIT
112000              PERFORM 6800-EMITIR-SENIAL
112100                 THRU 6800-EMITIR-SENIAL-EXIT
112200           END-IF
112300        END-IF
112400     END-IF
112500     .
112600 6010-EVALUAR-UNA-BARRA-EXIT.
112700     EXIT.
112800******************************************************************
112900*        6100-BASE-CONDICION - TOQUE DEL EXTREMO DEL PERIODO     *
113000******************************************************************
113100 6100-BASE-CONDICION.
113200*
113300     MOVE 'N' TO SW-BASE-ALCISTA SW-BASE-BAJISTA
113400     MOVE 'N' TO WS-TOCO-MIN-ANT WS-TOCO-MIN-CUR
113500     MOVE 'N' TO WS-TOCO-MAX-ANT WS-TOCO-MAX-CUR
113600*
113700     COMPUTE WS-DIFERENCIA = TB-BAR-MINIMO (IN-BARRA-ANT)
113800                            - TB-BAR-MIN-PERIODO (IN-BARRA-ANT)
113900     IF WS-DIFERENCIA < 0
114000        COMPUTE WS-DIFERENCIA = WS-DIFERENCIA * -1
114100     END-IF
114200     IF WS-DIFERENCIA < CT-UMBRAL-TOQUE
114300        MOVE 'Y' TO WS-TOCO-MIN-ANT
114400     END-IF
114500*
114600     COMPUTE WS-DIFERENCIA = TB-BAR-MINIMO (IN-BARRA)
114700                            - TB-BAR-MIN-PERIODO (IN-BARRA)
114800     IF WS-DIFERENCIA < 0
114900        COMPUTE WS-DIFERENCIA = WS-DIFERENCIA * -1
115000     END-IF
115100     IF WS-DIFERENCIA < CT-UMBRAL-TOQUE
115200        MOVE 'Y' TO WS-TOCO-MIN-CUR
115300     END-IF
115400*
115500     COMPUTE WS-DIFERENCIA = TB-BAR-MAXIMO (IN-BARRA-ANT)
115600                            - TB-BAR-MAX-PERIODO (IN-BARRA-ANT)
115700     IF WS-DIFERENCIA < 0
115800        COMPUTE WS-DIFERENCIA = WS-DIFERENCIA * -1
115900     END-IF
116000     IF WS-DIFERENCIA < CT-UMBRAL-TOQUE
116100        MOVE 'Y' TO WS-TOCO-MAX-ANT
116200     END-IF
116300*
116400     COMPUTE WS-DIFERENCIA = TB-BAR-MAXIMO (IN-BARRA)
116500                            - TB-BAR-MAX-PERIODO (IN-BARRA)
116600     IF WS-DIFERENCIA < 0
116700        COMPUTE WS-DIFERENCIA = WS-DIFERENCIA * -1
116800     END-IF
116900     IF WS-DIFERENCIA < CT-UMBRAL-TOQUE
117000        MOVE 'Y' TO WS-TOCO-MAX-CUR
117100     END-IF
117200*
117300     IF TB-BAR-APERTURA (IN-BARRA-ANT) > TB-BAR-CIERRE (IN-BARRA-ANT)
117400        AND TB-BAR-CIERRE (IN-BARRA) > TB-BAR-APERTURA (IN-BARRA)
117500        AND (WS-TOCO-MIN-ANT = 'Y' OR WS-TOCO-MIN-CUR = 'Y')
117600        MOVE 'Y' TO SW-BASE-ALCISTA
117700     END-IF
117800     IF TB-BAR-CIERRE (IN-BARRA-ANT) > TB-BAR-APERTURA (IN-BARRA-ANT)
117900        AND TB-BAR-APERTURA (IN-BARRA) > TB-BAR-CIERRE (IN-BARRA)
118000        AND (WS-TOCO-MAX-ANT = 'Y' OR WS-TOCO-MAX-CUR = 'Y')
118100        MOVE 'Y' TO SW-BASE-BAJISTA
118200     END-IF
118300     .
118400 6100-BASE-CONDICION-EXIT.
118500     EXIT.
118600******************************************************************
118700*      6200-EVALUAR-PREDICADOS - LOS SEIS PREDICADOS DE RUPTURA  *
118800*  INDICE 1 CLOSE>PREV-HIGH  4 CLOSE<PREV-LOW                    *
118900*  INDICE 2 CLOSE>PREV-OPEN  5 CLOSE<PREV-OPEN                   *
119000*  INDICE 3 HIGH>PREV-HIGH   6 LOW<PREV-LOW                      *
119100******************************************************************
119200 6200-EVALUAR-PREDICADOS.
119300*
119400     MOVE 'N' TO WS-PRED (1) WS-PRED (2) WS-PRED (3)
119500     MOVE 'N' TO WS-PRED (4) WS-PRED (5) WS-PRED (6)
119600     MOVE 'N' TO WS-HAY-CANDIDATO
119700*
119800     IF SW-BASE-ALCISTA = 'Y'
119900        IF TB-BAR-CIERRE (IN-BARRA) > TB-BAR-MAXIMO (IN-BARRA-ANT)
120000           MOVE 'Y' TO WS-PRED (1)
120100        END-IF
120200        IF TB-BAR-CIERRE (IN-BARRA) > TB-BAR-APERTURA (IN-BARRA-ANT)
120300           MOVE 'Y' TO WS-PRED (2)
120400        END-IF
120500        IF TB-BAR-MAXIMO (IN-BARRA) > TB-BAR-MAXIMO (IN-BARRA-ANT)
120600           MOVE 'Y' TO WS-PRED (3)
120700        END-IF
120800     END-IF
120900     IF SW-BASE-BAJISTA = 'Y'
121000        IF TB-BAR-CIERRE (IN-BARRA) < TB-BAR-MINIMO (IN-BARRA-ANT)
121100           MOVE 'Y' TO WS-PRED (4)
121200        END-IF
121300        IF TB-BAR-CIERRE (IN-BARRA) < TB-BAR-APERTURA (IN-BARRA-ANT)
121400           MOVE 'Y' TO WS-PRED (5)
121500        END-IF
121600        IF TB-BAR-MINIMO (IN-BARRA) < TB-BAR-MINIMO (IN-BARRA-ANT)
121700           MOVE 'Y' TO WS-PRED (6)
121800        END-IF
121900     END-IF
122000*
122100     IF WS-PRED (1) = 'Y' OR WS-PRED (2) = 'Y' OR WS-PRED (3) = 'Y'
122200        OR WS-PRED (4) = 'Y' OR WS-PRED (5) = 'Y' OR WS-PRED (6) = 'Y'
122300        MOVE 'Y' TO WS-HAY-CANDIDATO
122400     END-IF
122500*
122600     IF WS-PRED (1) = 'Y' ADD 1 TO CN-SENIALES-ANTES-FILTRO END-IF
122700     IF WS-PRED (2) = 'Y' ADD 1 TO CN-SENIALES-ANTES-FILTRO END-IF
122800     IF WS-PRED (3) = 'Y' ADD 1 TO CN-SENIALES-ANTES-FILTRO END-IF
122900     IF WS-PRED (4) = 'Y' ADD 1 TO CN-SENIALES-ANTES-FILTRO END-IF
123000     IF WS-PRED (5) = 'Y' ADD 1 TO CN-SENIALES-ANTES-FILTRO END-IF
123100     IF WS-PRED (6) = 'Y' ADD 1 TO CN-SENIALES-ANTES-FILTRO END-IF
123200     .
123300 6200-EVALUAR-PREDICADOS-EXIT.
123400     EXIT.
123500******************************************************************
123600*  6300-SELECCIONAR-CONDICION - PRIORIDAD: COMBO-B, COMBO-S,     *
123700*  COND1-B, COND2-B, COND3-B, COND1-S, COND2-S, COND3-S          *
123800******************************************************************
123900 6300-SELECCIONAR-CONDICION.
124000*
124100     MOVE SPACES TO WS-ETIQUETA-TEMPORAL
124200     EVALUATE TRUE
124300         WHEN WS-PRED (2) = 'Y' AND WS-PRED (3) = 'Y'
124400             MOVE 4   TO IN-CONDICION
124500             MOVE 'B' TO WS-DIRECCION-SENIAL
124600             MOVE 'Y' TO WS-COMBO-FLAG
124700             MOVE 'CLOSE>PREV-OPEN+HIGH>PREV-HIGH'
124800                  TO WS-ETIQUETA-TEMPORAL
124900         WHEN WS-PRED (5) = 'Y' AND WS-PRED (6) = 'Y'
125000             MOVE 8   TO IN-CONDICION
125100             MOVE 'S' TO WS-DIRECCION-SENIAL
125200             MOVE 'Y' TO WS-COMBO-FLAG
125300             MOVE 'CLOSE<PREV-OPEN+LOW<PREV-LOW'
125400                  TO WS-ETIQUETA-TEMPORAL
125500         WHEN WS-PRED (1) = 'Y'
125600             MOVE 1   TO IN-CONDICION
125700             MOVE 'B' TO WS-DIRECCION-SENIAL
125800             MOVE 'N' TO WS-COMBO-FLAG
125900             MOVE 'CLOSE>PREV-HIGH' TO WS-ETIQUETA-TEMPORAL
126000         WHEN WS-PRED (2) = 'Y'
126100             MOVE 2   TO IN-CONDICION
126200             MOVE 'B' TO WS-DIRECCION-SENIAL
126300             MOVE 'N' TO WS-COMBO-FLAG
126400             MOVE 'CLOSE>PREV-OPEN' TO WS-ETIQUETA-TEMPORAL
126500         WHEN WS-PRED (3) = 'Y'
126600             MOVE 3   TO IN-CONDICION
126700             MOVE 'B' TO WS-DIRECCION-SENIAL
126800             MOVE 'N' TO WS-COMBO-FLAG
126900             MOVE 'HIGH>PREV-HIGH' TO WS-ETIQUETA-TEMPORAL
127000         WHEN WS-PRED (4) = 'Y'
127100             MOVE 5   TO IN-CONDICION
127200             MOVE 'S' TO WS-DIRECCION-SENIAL
127300             MOVE 'N' TO WS-COMBO-FLAG
127400             MOVE 'CLOSE<PREV-LOW' TO WS-ETIQUETA-TEMPORAL
127500         WHEN WS-PRED (5) = 'Y'
127600             MOVE 6   TO IN-CONDICION
127700             MOVE 'S' TO WS-DIRECCION-SENIAL
127800             MOVE 'N' TO WS-COMBO-FLAG
127900             MOVE 'CLOSE<PREV-OPEN' TO WS-ETIQUETA-TEMPORAL
128000         WHEN WS-PRED (6) = 'Y'
128100             MOVE 7   TO IN-CONDICION
128200             MOVE 'S' TO WS-DIRECCION-SENIAL
128300             MOVE 'N' TO WS-COMBO-FLAG
128400             MOVE 'LOW<PREV-LOW' TO WS-ETIQUETA-TEMPORAL
128500     END-EVALUATE
128600     .
128700 6300-SELECCIONAR-CONDICION-EXIT.
128800     EXIT.
128900******************************************************************
129000*          6400-CALC-ENTRADA-RIESGO                              *
129100******************************************************************
129200 6400-CALC-ENTRADA-RIESGO.
129300*
129400     MOVE TB-BAR-CIERRE (IN-BARRA) TO WS-ENTRADA
129500     IF WS-DIRECCION-SENIAL = 'B'
129600        IF TB-BAR-MINIMO (IN-BARRA) < TB-BAR-MINIMO (IN-BARRA-ANT)
129700           MOVE TB-BAR-MINIMO (IN-BARRA)     TO WS-STOP
129800        ELSE
129900           MOVE TB-BAR-MINIMO (IN-BARRA-ANT) TO WS-STOP
130000        END-IF
130100     ELSE
130200        IF TB-BAR-MAXIMO (IN-BARRA) > TB-BAR-MAXIMO (IN-BARRA-ANT)
130300           MOVE TB-BAR-MAXIMO (IN-BARRA)     TO WS-STOP
130400        ELSE
130500           MOVE TB-BAR-MAXIMO (IN-BARRA-ANT) TO WS-STOP
130600        END-IF
130700     END-IF
130800     COMPUTE WS-RIESGO = WS-ENTRADA - WS-STOP
130900     IF WS-RIESGO < 0
131000        COMPUTE WS-RIESGO = WS-RIESGO * -1
131100     END-IF
131200     .
131300 6400-CALC-ENTRADA-RIESGO-EXIT.
131400     EXIT.
131500******************************************************************
131600*     6500-FILTRO-MECHA (U4) - LIMITE DE MECHA DE LA SENIAL      *
131700******************************************************************
131800 6500-FILTRO-MECHA.
131900*
132000     IF CFG-RATIO-MECHA = 0
132100        MOVE 'Y' TO WS-PASARON-MECHA
132200     ELSE
132300        IF TB-BAR-MAXIMO (IN-BARRA) = TB-BAR-MINIMO (IN-BARRA)
132400           MOVE 'Y' TO WS-PASARON-MECHA
132500        ELSE
132600           IF CFG-MECHA-SEPARADA-SI
132700              IF TB-BAR-RATIO-MECHA-SUP (IN-BARRA)
132800                                  <= CFG-MECHA-SUP-MAX
132900                 AND TB-BAR-RATIO-MECHA-INF (IN-BARRA)
133000                                  <= CFG-MECHA-INF-MAX
133100                 MOVE 'Y' TO WS-PASARON-MECHA
133200              ELSE
133300                 MOVE 'N' TO WS-PASARON-MECHA
133400              END-IF
133500           ELSE
133600              IF TB-BAR-RATIO-MECHA-SUP (IN-BARRA)
133700                                  <= CFG-RATIO-MECHA
133800                 AND TB-BAR-RATIO-MECHA-INF (IN-BARRA)
133900                                  <= CFG-RATIO-MECHA
134000                 MOVE 'Y' TO WS-PASARON-MECHA
134100              ELSE
134200                 MOVE 'N' TO WS-PASARON-MECHA
134300              END-IF
134400           END-IF
134500        END-IF
134600     END-IF
134700     IF WS-PASARON-MECHA = 'Y'
134800        ADD 1 TO CN-MECHA-APROBADAS
134900     ELSE
135000        ADD 1 TO CN-MECHA-RECHAZADAS
135100     END-IF
135200     .
135300 6500-FILTRO-MECHA-EXIT.
135400     EXIT.
135500******************************************************************
135600*    6600-FILTRO-ATR (U4) - LIMITE DE VOLATILIDAD DE LA SENIAL   *
135700******************************************************************
135800 6600-FILTRO-ATR.
135900*
136000     IF CFG-ATR-ACTIVO-NO OR IN-BARRA < 2
136100        MOVE 'Y' TO WS-PASARON-ATR
136200     ELSE
136300        IF TB-BAR-MAXIMO (IN-BARRA) > TB-BAR-MAXIMO (IN-BARRA-ANT)
136400           MOVE TB-BAR-MAXIMO (IN-BARRA)     TO WS-MAX-PERIODO
136500        ELSE
136600           MOVE TB-BAR-MAXIMO (IN-BARRA-ANT) TO WS-MAX-PERIODO
136700        END-IF
136800        IF TB-BAR-MINIMO (IN-BARRA) < TB-BAR-MINIMO (IN-BARRA-ANT)
136900           MOVE TB-BAR-MINIMO (IN-BARRA)     TO WS-MIN-PERIODO
137000        ELSE
137100           MOVE TB-BAR-MINIMO (IN-BARRA-ANT) TO WS-MIN-PERIODO
137200        END-IF
137300        COMPUTE WS-RANGO-COMBINADO = WS-MAX-PERIODO - WS-MIN-PERIODO
137400        EVALUATE TRUE
137500           WHEN CFG-ATR-MODO-ESTRICTO
137600              COMPUTE WS-MULT-EFECTIVO = CFG-ATR-MULT * 1.0
137700           WHEN CFG-ATR-MODO-MODERADO
137800              COMPUTE WS-MULT-EFECTIVO = CFG-ATR-MULT * 0.8
137900           WHEN CFG-ATR-MODO-AMPLIO
138000              COMPUTE WS-MULT-EFECTIVO = CFG-ATR-MULT * 0.6
138100        END-EVALUATE
138200        IF WS-RANGO-COMBINADO >
138300                       (TB-BAR-ATR (IN-BARRA) * WS-MULT-EFECTIVO)
138400           MOVE 'Y' TO WS-PASARON-ATR
138500        ELSE
138600           MOVE 'N' TO WS-PASARON-ATR
138700        END-IF
138800     END-IF
138900     IF WS-PASARON-ATR = 'Y'
139000        ADD 1 TO CN-ATR-APROBADAS
139100     ELSE
139200        ADD 1 TO CN-ATR-RECHAZADAS
139300     END-IF
139400     .
139500 6600-FILTRO-ATR-EXIT.
139600     EXIT.
139700******************************************************************
139800*       6700-COMBINAR-FILTROS (U4)                               *
139900******************************************************************
140000 6700-COMBINAR-FILTROS.
140100*
140200     EVALUATE TRUE
140300         WHEN CFG-REQUIERE-AMBOS-SI
140400             IF WS-PASARON-MECHA = 'Y' AND WS-PASARON-ATR = 'Y'
140500                MOVE 'Y' TO WS-PASO-COMBINADO
140600             ELSE
140700                MOVE 'N' TO WS-PASO-COMBINADO
140800             END-IF
140900         WHEN CFG-RATIO-MECHA = 0 AND CFG-ATR-ACTIVO-NO
141000             MOVE 'Y' TO WS-PASO-COMBINADO
141100         WHEN CFG-RATIO-MECHA = 0
141200             MOVE WS-PASARON-ATR   TO WS-PASO-COMBINADO
141300         WHEN CFG-ATR-ACTIVO-NO
141400             MOVE WS-PASARON-MECHA TO WS-PASO-COMBINADO
141500         WHEN OTHER
141600             IF WS-PASARON-MECHA = 'Y' OR WS-PASARON-ATR = 'Y'
141700                MOVE 'Y' TO WS-PASO-COMBINADO
141800             ELSE
141900                MOVE 'N' TO WS-PASO-COMBINADO
142000             END-IF
142100     END-EVALUATE
142200     .
142300 6700-COMBINAR-FILTROS-EXIT.
142400     EXIT.
142500******************************************************************
142600*       6800-EMITIR-SENIAL - ANEXA LA SENIAL A TB-SENIALES       *
142700******************************************************************
142800 6800-EMITIR-SENIAL.
142900*
143000     ADD 1 TO CN-SENIALES-FINALES
143100     SET IX-CONDICION TO IN-CONDICION
143200     ADD 1 TO CN-POR-CONDICION (IX-CONDICION)
143300     ADD 1 TO IN-SENIAL
143400     MOVE IN-BARRA TO TB-SEN-INDICE (IN-SENIAL)
143500     MOVE TB-BAR-FECHA-HORA (IN-BARRA) TO TB-SEN-FECHA-HORA (IN-SENIAL)
143600     COMPUTE TB-SEN-CONDICION (IN-SENIAL) = IN-CONDICION - 1
143700     MOVE WS-DIRECCION-SENIAL   TO TB-SEN-DIRECCION (IN-SENIAL)
143800     MOVE WS-COMBO-FLAG         TO TB-SEN-COMBO     (IN-SENIAL)
143900     MOVE WS-ETIQUETA-TEMPORAL  TO TB-SEN-ETIQUETA  (IN-SENIAL)
144000     MOVE WS-ENTRADA            TO TB-SEN-ENTRADA   (IN-SENIAL)
144100     MOVE WS-STOP               TO TB-SEN-STOP      (IN-SENIAL)
144200     COMPUTE TB-SEN-RIESGO-PIPS (IN-SENIAL) ROUNDED =
144300         WS-RIESGO / CFG-TAMANIO-PIP
144400     MOVE 'PENDING' TO TB-SEN-RESULTADO (IN-SENIAL)
144500     .
144600 6800-EMITIR-SENIAL-EXIT.
144700     EXIT.
144800******************************************************************
144900*        7000-ESCANEAR-RETROCESO (U5) - ENTRADA AL 50%           *
145000******************************************************************
145100 7000-ESCANEAR-RETROCESO.
145200*
145300     COMPUTE WS-ENGUL-H = TB-BAR-MAXIMO (IN-BARRA)
145400     COMPUTE WS-ENGUL-L = TB-BAR-MINIMO (IN-BARRA)
145500     COMPUTE WS-ENGUL-R = WS-ENGUL-H - WS-ENGUL-L
145600     IF WS-ENGUL-R > 0
145700        PERFORM 7100-CALC-NIVELES-RETR
145800           THRU 7100-CALC-NIVELES-RETR-EXIT
145900        PERFORM 7200-BUSCAR-TOQUE
146000           THRU 7200-BUSCAR-TOQUE-EXIT
146100           VARYING IN-ADELANTE FROM 1 BY 1
146200              UNTIL IN-ADELANTE > CFG-RETROCESO-MAX-ESPERA
146300                 OR IN-BARRA + IN-ADELANTE > IN-TOTAL-BARRAS
146400                 OR RETR-ENCONTRADO-SI
146500        PERFORM 7300-MARCAR-ESTADO-RETR
146600           THRU 7300-MARCAR-ESTADO-RETR-EXIT
146700     END-IF
146800     .
146900 7000-ESCANEAR-RETROCESO-EXIT.
147000     EXIT.
147100******************************************************************
147200*            7100-CALC-NIVELES-RETR                              *
147300******************************************************************
147400 7100-CALC-NIVELES-RETR.
147500*
147600     IF WS-DIRECCION-ENVOLVENTE = 'B'
147700        COMPUTE WS-RETR-TARGET = WS-ENGUL-H
147800              - (WS-ENGUL-R * CFG-RETROCESO-OBJETIVO)
147900        COMPUTE WS-RETR-BANDA-INF = WS-ENGUL-H
148000              - (WS-ENGUL-R *
148100                 (CFG-RETROCESO-OBJETIVO + CFG-RETROCESO-TOLERANCIA))
148200        COMPUTE WS-RETR-BANDA-SUP = WS-ENGUL-H
148300              - (WS-ENGUL-R *
148400                 (CFG-RETROCESO-OBJETIVO - CFG-RETROCESO-TOLERANCIA))
148500        COMPUTE WS-RETR-INVAL = WS-ENGUL-H
148600              - (WS-ENGUL-R * CFG-RETROCESO-INVALIDA)
148700     ELSE
148800        COMPUTE WS-RETR-TARGET = WS-ENGUL-L
148900              + (WS-ENGUL-R * CFG-RETROCESO-OBJETIVO)
149000        COMPUTE WS-RETR-BANDA-INF = WS-ENGUL-L
149100              + (WS-ENGUL-R *
149200                 (CFG-RETROCESO-OBJETIVO - CFG-RETROCESO-TOLERANCIA))
149300        COMPUTE WS-RETR-BANDA-SUP = WS-ENGUL-L
149400              + (WS-ENGUL-R *
149500                 (CFG-RETROCESO-OBJETIVO + CFG-RETROCESO-TOLERANCIA))
149600        COMPUTE WS-RETR-INVAL = WS-ENGUL-L
149700              + (WS-ENGUL-R * CFG-RETROCESO-INVALIDA)
149800     END-IF
149900     SET RETR-ENCONTRADO-NO TO TRUE
150000     SET RETR-INVALIDO-NO   TO TRUE
150100     .
150200 7100-CALC-NIVELES-RETR-EXIT.
150300     EXIT.
150400******************************************************************
150500*            7200-BUSCAR-TOQUE                                   *
150600******************************************************************
150700 7200-BUSCAR-TOQUE.
150800*
150900     COMPUTE IN-BARRA-ANT = IN-BARRA + IN-ADELANTE
151000     IF WS-DIRECCION-ENVOLVENTE = 'B'
151100        IF TB-BAR-MINIMO (IN-BARRA-ANT) >= WS-RETR-BANDA-INF
151200           AND TB-BAR-MINIMO (IN-BARRA-ANT) <= WS-RETR-BANDA-SUP
151300           SET RETR-ENCONTRADO-SI TO TRUE
151400           IF TB-BAR-MINIMO (IN-BARRA-ANT) < WS-RETR-INVAL
151500              SET RETR-INVALIDO-SI TO TRUE
151600           ELSE
151700              SET RETR-INVALIDO-NO TO TRUE
151800              COMPUTE WS-RETR-PCT-REAL ROUNDED =
151900                 (WS-ENGUL-H - TB-BAR-MINIMO (IN-BARRA-ANT))
152000                    / WS-ENGUL-R
152100           END-IF
152200           MOVE TB-BAR-MINIMO (IN-BARRA-ANT) TO WS-RETR-PRECIO-REAL
152300           MOVE IN-ADELANTE TO WS-RETR-BARRAS-ESPERADAS
152400        END-IF
152500     ELSE
152600        IF TB-BAR-MAXIMO (IN-BARRA-ANT) <= WS-RETR-BANDA-SUP
152700           AND TB-BAR-MAXIMO (IN-BARRA-ANT) >= WS-RETR-BANDA-INF
152800           SET RETR-ENCONTRADO-SI TO TRUE
152900           IF TB-BAR-MAXIMO (IN-BARRA-ANT) > WS-RETR-INVAL
153000              SET RETR-INVALIDO-SI TO TRUE
153100           ELSE
153200              SET RETR-INVALIDO-NO TO TRUE
153300              COMPUTE WS-RETR-PCT-REAL ROUNDED =
153400                 (TB-BAR-MAXIMO (IN-BARRA-ANT) - WS-ENGUL-L)
153500                    / WS-ENGUL-R
153600           END-IF
153700           MOVE TB-BAR-MAXIMO (IN-BARRA-ANT) TO WS-RETR-PRECIO-REAL
153800           MOVE IN-ADELANTE TO WS-RETR-BARRAS-ESPERADAS
153900        END-IF
154000     END-IF
154100     .
154200 7200-BUSCAR-TOQUE-EXIT.
154300     EXIT.
154400******************************************************************
154500*            7300-MARCAR-ESTADO-RETR                             *
154600******************************************************************
154700 7300-MARCAR-ESTADO-RETR.
154800*
154900     ADD 1 TO IN-RETROCESO
155000     MOVE IN-BARRA                 TO TB-RET-INDICE-ENVOL (IN-RETROCESO)
155100     MOVE WS-DIRECCION-ENVOLVENTE  TO TB-RET-DIRECCION    (IN-RETROCESO)
155200     MOVE WS-RATIO-ENVOLVENTE      TO TB-RET-RATIO-ENVOL  (IN-RETROCESO)
155300     MOVE WS-FUERZA-ENVOLVENTE     TO TB-RET-FUERZA       (IN-RETROCESO)
155400     MOVE WS-RETR-TARGET      TO TB-RET-PRECIO-OBJETIVO (IN-RETROCESO)
155500     MOVE WS-RETR-INVAL       TO TB-RET-PRECIO-INVALIDA (IN-RETROCESO)
155600     IF RETR-ENCONTRADO-SI
155700        IF RETR-INVALIDO-SI
155800           MOVE 'INVALIDATED' TO TB-RET-ESTADO (IN-RETROCESO)
155900           ADD 1 TO CN-INVALIDADAS-RETR
156000        ELSE
156100           MOVE 'ENTRY' TO TB-RET-ESTADO (IN-RETROCESO)
156200           ADD 1 TO CN-OPORTUNIDADES-RETR
156300           ADD 1 TO CN-ENTRADAS-RETR
156400        END-IF
156500        MOVE WS-RETR-PRECIO-REAL TO TB-RET-PRECIO-REAL (IN-RETROCESO)
156600        MOVE WS-RETR-PCT-REAL TO TB-RET-PORCENTAJE-REAL (IN-RETROCESO)
156700        MOVE WS-RETR-BARRAS-ESPERADAS
156800                              TO TB-RET-BARRAS-ESPERADAS (IN-RETROCESO)
156900     ELSE
157000        MOVE 'WAITING' TO TB-RET-ESTADO (IN-RETROCESO)
157100     END-IF
157200     .
157300 7300-MARCAR-ESTADO-RETR-EXIT.
157400     EXIT.
157500******************************************************************
157600*        8000-EVALUAR-RESULTADO (U6) - BACKTEST DE SENIALES      *
157700******************************************************************
157800 8000-EVALUAR-RESULTADO.
157900*
158000     PERFORM 8010-EVALUAR-UNA-SENIAL
158100        THRU 8010-EVALUAR-UNA-SENIAL-EXIT
158200        VARYING IX-SENIAL FROM 1 BY 1
158300           UNTIL IX-SENIAL > IN-SENIAL
158400     PERFORM 8200-ACUM-METRICAS
158500        THRU 8200-ACUM-METRICAS-EXIT
158600     .
158700 8000-EVALUAR-RESULTADO-EXIT.
158800     EXIT.
158900*
159000 8010-EVALUAR-UNA-SENIAL.
159100     IF TB-SEN-DIRECCION (IX-SENIAL) = 'B'
159200        COMPUTE WS-TARGET-RESULTADO = TB-SEN-ENTRADA (IX-SENIAL)
159300           + (CFG-RIESGO-BENEFICIO *
159400             (TB-SEN-ENTRADA (IX-SENIAL) - TB-SEN-STOP (IX-SENIAL)))
159500     ELSE
159600        COMPUTE WS-TARGET-RESULTADO = TB-SEN-ENTRADA (IX-SENIAL)
159700           - (CFG-RIESGO-BENEFICIO *
159800             (TB-SEN-STOP (IX-SENIAL) - TB-SEN-ENTRADA (IX-SENIAL)))
159900     END-IF
160000     MOVE TB-SEN-INDICE (IX-SENIAL) TO IN-BARRA
160100     MOVE 'N' TO WS-RESULTADO-ENCONTRADO
160200     PERFORM 8100-BUSCAR-DESENLACE
160300        THRU 8100-BUSCAR-DESENLACE-EXIT
160400        VARYING IN-ADELANTE FROM 1 BY 1
160500           UNTIL IN-ADELANTE > CFG-MAX-ADELANTE
160600              OR IN-BARRA + IN-ADELANTE > IN-TOTAL-BARRAS
160700              OR WS-RESULTADO-ENCONTRADO = 'Y'
160800     IF WS-RESULTADO-ENCONTRADO = 'N'
160900        IF IN-BARRA + CFG-MAX-ADELANTE <= IN-TOTAL-BARRAS
161000           MOVE 'TIME-LIMIT' TO TB-SEN-RESULTADO (IX-SENIAL)
161100           ADD 1 TO CN-LIMITE-TIEMPO
161200        ELSE
161300           MOVE 'PENDING' TO TB-SEN-RESULTADO (IX-SENIAL)
161400           ADD 1 TO CN-PENDIENTES
161500        END-IF
161600     END-IF
161700     .
161800 8010-EVALUAR-UNA-SENIAL-EXIT.
161900     EXIT.
162000******************************************************************
162100*            8100-BUSCAR-DESENLACE                               *
162200*  EL STOP-LOSS SE COMPRUEBA ANTES QUE EL OBJETIVO DENTRO DE LA  *
162300*  MISMA BARRA, COMO MANDA LA NORMA DE CALIFICACION DEL BACKTEST *
162400******************************************************************
162500 8100-BUSCAR-DESENLACE.
162600*
162700     COMPUTE IN-BARRA-ANT = IN-BARRA + IN-ADELANTE
162800     IF TB-SEN-DIRECCION (IX-SENIAL) = 'B'
162900        IF TB-BAR-MINIMO (IN-BARRA-ANT) <= TB-SEN-STOP (IX-SENIAL)
163000           MOVE 'STOP-LOSS' TO TB-SEN-RESULTADO (IX-SENIAL)
163100           MOVE 'Y' TO WS-RESULTADO-ENCONTRADO
163200           ADD 1 TO CN-PERDIDAS
163300           SUBTRACT 1 FROM WS-TOTAL-R
163400        ELSE
163500           IF TB-BAR-MAXIMO (IN-BARRA-ANT) >= WS-TARGET-RESULTADO
163600              MOVE 'TARGET' TO TB-SEN-RESULTADO (IX-SENIAL)
163700              MOVE 'Y' TO WS-RESULTADO-ENCONTRADO
163800              ADD 1 TO CN-GANADAS
163900              ADD CFG-RIESGO-BENEFICIO TO WS-TOTAL-R
164000           END-IF
164100        END-IF
164200     ELSE
164300        IF TB-BAR-MAXIMO (IN-BARRA-ANT) >= TB-SEN-STOP (IX-SENIAL)
164400           MOVE 'STOP-LOSS' TO TB-SEN-RESULTADO (IX-SENIAL)
164500           MOVE 'Y' TO WS-RESULTADO-ENCONTRADO
164600           ADD 1 TO CN-PERDIDAS
164700           SUBTRACT 1 FROM WS-TOTAL-R
164800        ELSE
164900           IF TB-BAR-MINIMO (IN-BARRA-ANT) <= WS-TARGET-RESULTADO
165000              MOVE 'TARGET' TO TB-SEN-RESULTADO (IX-SENIAL)
165100              MOVE 'Y' TO WS-RESULTADO-ENCONTRADO
165200              ADD 1 TO CN-GANADAS
165300              ADD CFG-RIESGO-BENEFICIO TO WS-TOTAL-R
165400           END-IF
165500        END-IF
165600     END-IF
165700     .
165800 8100-BUSCAR-DESENLACE-EXIT.
165900     EXIT.
166000******************************************************************
166100*          8200-ACUM-METRICAS - TASA, PROMEDIO-R, FACTOR         *
166200******************************************************************
166300 8200-ACUM-METRICAS.
166400*
166500     COMPUTE WS-COMPLETADAS = CN-GANADAS + CN-PERDIDAS
166600     IF WS-COMPLETADAS = 0
166700        MOVE 0 TO CN-TASA-GANADAS CN-PROMEDIO-R CN-FACTOR-GANANCIA
166800     ELSE
166900        COMPUTE CN-TASA-GANADAS ROUNDED =
167000           (CN-GANADAS / WS-COMPLETADAS) * 100
167100        COMPUTE CN-PROMEDIO-R ROUNDED =
167200           WS-TOTAL-R / WS-COMPLETADAS
167300        IF CN-PERDIDAS = 0
167400           IF CN-GANADAS > 0
167500              COMPUTE CN-FACTOR-GANANCIA ROUNDED =
167600                 CN-GANADAS * CFG-RIESGO-BENEFICIO
167700           ELSE
167800              MOVE 0 TO CN-FACTOR-GANANCIA
167900           END-IF
168000        ELSE
168100           COMPUTE CN-FACTOR-GANANCIA ROUNDED =
168200              (CN-GANADAS * CFG-RIESGO-BENEFICIO) / CN-PERDIDAS
168300        END-IF
168400     END-IF
168500     .
168600 8200-ACUM-METRICAS-EXIT.
168700     EXIT.
168800******************************************************************
168900*            9000-IMPRIMIR-REPORTE (U8)                          *
169000******************************************************************
169100 9000-IMPRIMIR-REPORTE.
169200*
169300     PERFORM 9010-IMPRIMIR-ENCABEZADO
169400        THRU 9010-IMPRIMIR-ENCABEZADO-EXIT
169500     PERFORM 9100-IMPRIMIR-SENIAL
169600        THRU 9100-IMPRIMIR-SENIAL-EXIT
169700        VARYING IX-SENIAL FROM 1 BY 1
169800           UNTIL IX-SENIAL > IN-SENIAL
169900     PERFORM 9200-IMPRIMIR-RETROCESO
170000        THRU 9200-IMPRIMIR-RETROCESO-EXIT
170100        VARYING IX-RETROCESO FROM 1 BY 1
170200           UNTIL IX-RETROCESO > IN-RETROCESO
170300     PERFORM 9400-IMPRIMIR-TOTALES
170400        THRU 9400-IMPRIMIR-TOTALES-EXIT
170500     .
170600 9000-IMPRIMIR-REPORTE-EXIT.
170700     EXIT.
170800******************************************************************
170900*            9010-IMPRIMIR-ENCABEZADO                            *
171000******************************************************************
171100 9010-IMPRIMIR-ENCABEZADO.
171200*
171300     MOVE SPACES TO WS-LIN-ENCABEZADO
171400     MOVE 'REPORTE V9 - ANALISIS TECNICO DE DIVISAS'
171500          TO WS-LIN-ENCABEZADO
171600     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO
171700*
171800     MOVE SPACES TO WS-LIN-ENCABEZADO
171900     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO
172000*
172100     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
172200     MOVE 'BARRAS PROCESADAS EN LA CORRIDA'
172300          TO WS-LTG-ETIQUETA
172400     MOVE CN-TOTAL-BARRAS TO WS-LTG-VALOR-1
172500     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
172600*
172700     IF IN-TOTAL-BARRAS > 0
172800        MOVE SPACES TO WS-LIN-ENCABEZADO
172900        MOVE 'PRIMERA BARRA : ' TO WS-LIN-ENCABEZADO
173000        MOVE TB-BAR-FECHA-HORA (1) TO WS-FHB-FECHA
173100        MOVE WS-FECHA-HORA-BARRA TO WS-LIN-ENCABEZADO (18:16)
173200        WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO
173300*
173400        MOVE SPACES TO WS-LIN-ENCABEZADO
173500        MOVE 'ULTIMA BARRA  : ' TO WS-LIN-ENCABEZADO
173600        MOVE TB-BAR-FECHA-HORA (IN-TOTAL-BARRAS) TO WS-FHB-FECHA
173700        MOVE WS-FECHA-HORA-BARRA TO WS-LIN-ENCABEZADO (18:16)
173800        WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO
173900     END-IF
174000*
174100     PERFORM 9020-IMPRIMIR-FILTROS-ACTIVOS
174200        THRU 9020-IMPRIMIR-FILTROS-ACTIVOS-EXIT
174300     .
174400 9010-IMPRIMIR-ENCABEZADO-EXIT.
174500     EXIT.
174600******************************************************************
174700*          9020-IMPRIMIR-FILTROS-ACTIVOS                         *
174800******************************************************************
174900 9020-IMPRIMIR-FILTROS-ACTIVOS.
175000*
175100     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
175200     IF CFG-MECHA-SEPARADA-SI
175300        MOVE 'FILTRO DE MECHA ACTIVO (MODO SEPARADO)'
175400             TO WS-LTG-ETIQUETA
175500     ELSE
175600        MOVE 'FILTRO DE MECHA ACTIVO (MODO UNIFICADO)'
175700             TO WS-LTG-ETIQUETA
175800     END-IF
175900     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
176000*
176100     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
176200     IF CFG-ATR-ACTIVO-SI
176300        MOVE 'FILTRO DE ATR ACTIVO' TO WS-LTG-ETIQUETA
176400     ELSE
176500        MOVE 'FILTRO DE ATR INACTIVO' TO WS-LTG-ETIQUETA
176600     END-IF
176700     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
176800*
176900     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
177000     IF CFG-REQUIERE-AMBOS-SI
177100        MOVE 'COMBINACION DE FILTROS: REQUIERE AMBOS (AND)'
177200             TO WS-LTG-ETIQUETA
177300     ELSE
177400        MOVE 'COMBINACION DE FILTROS: CUALQUIERA (OR)'
177500             TO WS-LTG-ETIQUETA
177600     END-IF
177700     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
177800     .
177900 9020-IMPRIMIR-FILTROS-ACTIVOS-EXIT.
178000     EXIT.
178100******************************************************************
178200*       9100-IMPRIMIR-SENIAL - DETALLE Y GRABACION (SIGNALS-OUT) *
178300******************************************************************
178400 9100-IMPRIMIR-SENIAL.
178500*
178600     MOVE SPACES TO WS-LIN-DET-SENIAL
178700     MOVE TB-SEN-INDICE    (IX-SENIAL) TO WS-LDS-INDICE
178800     MOVE TB-SEN-FECHA-HORA(IX-SENIAL) TO WS-LDS-FECHA-HORA
178900     MOVE TB-SEN-DIRECCION (IX-SENIAL) TO WS-LDS-DIRECCION
179000     MOVE TB-SEN-CONDICION (IX-SENIAL) TO WS-LDS-CONDICION
179100     MOVE TB-SEN-ETIQUETA  (IX-SENIAL) TO WS-LDS-ETIQUETA
179200     MOVE TB-SEN-ENTRADA   (IX-SENIAL) TO WS-LDS-ENTRADA
179300     MOVE TB-SEN-STOP      (IX-SENIAL) TO WS-LDS-STOP
179400     MOVE TB-SEN-RIESGO-PIPS (IX-SENIAL) TO WS-LDS-RIESGO
179500     MOVE TB-SEN-RESULTADO (IX-SENIAL) TO WS-LDS-RESULTADO
179600     WRITE REG-REPORTE FROM WS-LIN-DET-SENIAL
179700*
179800     MOVE TB-SEN-INDICE    (IX-SENIAL) TO SEN-INDICE
179900     MOVE TB-SEN-FECHA-HORA(IX-SENIAL) TO SEN-FECHA-HORA
180000     MOVE TB-SEN-CONDICION (IX-SENIAL) TO SEN-CONDICION
180100     MOVE TB-SEN-DIRECCION (IX-SENIAL) TO SEN-DIRECCION
180200     MOVE TB-SEN-COMBO     (IX-SENIAL) TO SEN-BANDERA-COMBO
180300     MOVE TB-SEN-ETIQUETA  (IX-SENIAL) TO SEN-ETIQUETA
180400     MOVE TB-SEN-ENTRADA   (IX-SENIAL) TO SEN-ENTRADA
180500     MOVE TB-SEN-STOP      (IX-SENIAL) TO SEN-STOP
180600     MOVE TB-SEN-RIESGO-PIPS (IX-SENIAL) TO SEN-RIESGO-PIPS
180700     MOVE TB-SEN-RESULTADO (IX-SENIAL) TO SEN-RESULTADO
180800     WRITE REG-SENIAL
180900     IF WS-FS-SENIALES NOT = '00'
181000        MOVE 'SENIALOUT' TO WS-ARCHIVO-FALLO
181100        PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
181200     END-IF
181300     .
181400 9100-IMPRIMIR-SENIAL-EXIT.
181500     EXIT.
181600******************************************************************
181700*    9200-IMPRIMIR-RETROCESO - DETALLE Y GRABACION (RETRACE-OUT) *
181800******************************************************************
181900 9200-IMPRIMIR-RETROCESO.
182000*
182100     MOVE SPACES TO WS-LIN-DET-RETROCESO
182200     MOVE TB-RET-INDICE-ENVOL (IX-RETROCESO) TO WS-LDR-INDICE
182300     MOVE TB-RET-DIRECCION    (IX-RETROCESO) TO WS-LDR-DIRECCION
182400     MOVE TB-RET-RATIO-ENVOL  (IX-RETROCESO) TO WS-LDR-RATIO
182500     MOVE TB-RET-ESTADO       (IX-RETROCESO) TO WS-LDR-ESTADO
182600     MOVE TB-RET-PRECIO-OBJETIVO (IX-RETROCESO) TO WS-LDR-OBJETIVO
182700     IF TB-RET-ESTADO (IX-RETROCESO) = 'ENTRY'
182800        MOVE TB-RET-PORCENTAJE-REAL (IX-RETROCESO)
182900             TO WS-LDR-PORCENTAJE
183000     ELSE
183100        MOVE ZERO TO WS-LDR-PORCENTAJE
183200     END-IF
183300     WRITE REG-REPORTE FROM WS-LIN-DET-RETROCESO
183400*
183500     MOVE TB-RET-INDICE-ENVOL    (IX-RETROCESO) TO RET-INDICE-ENVOL
183600     MOVE TB-RET-DIRECCION       (IX-RETROCESO) TO RET-DIRECCION
183700     MOVE TB-RET-RATIO-ENVOL     (IX-RETROCESO) TO RET-RATIO-ENVOLVENTE
183800     MOVE TB-RET-FUERZA          (IX-RETROCESO) TO RET-FUERZA
183900     MOVE TB-RET-PRECIO-OBJETIVO (IX-RETROCESO) TO RET-PRECIO-OBJETIVO
184000     MOVE TB-RET-PRECIO-INVALIDA (IX-RETROCESO) TO RET-PRECIO-INVALIDA
184100     MOVE TB-RET-ESTADO          (IX-RETROCESO) TO RET-ESTADO
184200     MOVE TB-RET-PRECIO-REAL     (IX-RETROCESO) TO RET-PRECIO-REAL
184300     MOVE TB-RET-PORCENTAJE-REAL (IX-RETROCESO) TO RET-PORCENTAJE-REAL
184400     MOVE TB-RET-BARRAS-ESPERADAS(IX-RETROCESO) TO RET-BARRAS-ESPERADAS
184500     WRITE REG-RETROCESO
184600     IF WS-FS-RETROCESOS NOT = '00'
184700        MOVE 'RETROCOUT' TO WS-ARCHIVO-FALLO
184800        PERFORM 9999-ABEND-ARCHIVO THRU 9999-ABEND-ARCHIVO-EXIT
184900     END-IF
185000     .
185100 9200-IMPRIMIR-RETROCESO-EXIT.
185200     EXIT.
185300******************************************************************
185400*          9400-IMPRIMIR-TOTALES - BLOQUE DE ESTADISTICAS        *
185500******************************************************************
185600 9400-IMPRIMIR-TOTALES.
185700*
185800*    V9-0053 (CR/2004) - SE AGREGO BAJISTAS AL RENGLON, QUE SE
185900*    ACUMULABA PERO NUNCA SE IMPRIMIA.
186000     MOVE SPACES TO WS-LIN-TOT-BARRAS
186100     MOVE 'TOTAL / ALCISTAS / BAJISTAS' TO WS-LTB-ETIQUETA
186200     MOVE CN-TOTAL-BARRAS    TO WS-LTB-TOTAL
186300     MOVE CN-BARRAS-ALCISTAS TO WS-LTB-ALCISTAS
186400     MOVE CN-BARRAS-BAJISTAS TO WS-LTB-BAJISTAS
186500     WRITE REG-REPORTE FROM WS-LIN-TOT-BARRAS
186600*
186700     PERFORM 9410-IMPRIMIR-CONDICION
186800        THRU 9410-IMPRIMIR-CONDICION-EXIT
186900        VARYING IX-CONDICION FROM 1 BY 1 UNTIL IX-CONDICION > 8
187000*
187100     PERFORM 9420-IMPRIMIR-FILTROS-TOT
187200        THRU 9420-IMPRIMIR-FILTROS-TOT-EXIT
187300*
187400     PERFORM 9430-IMPRIMIR-RETROCESO-TOT
187500        THRU 9430-IMPRIMIR-RETROCESO-TOT-EXIT
187600*
187700     PERFORM 9440-IMPRIMIR-RESULTADO-TOT
187800        THRU 9440-IMPRIMIR-RESULTADO-TOT-EXIT
187900*
188000     PERFORM 9450-IMPRIMIR-CONTEXTO-TOT
188100        THRU 9450-IMPRIMIR-CONTEXTO-TOT-EXIT
188200     .
188300 9400-IMPRIMIR-TOTALES-EXIT.
188400     EXIT.
188500*
188600 9410-IMPRIMIR-CONDICION.
188700     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
188800     MOVE 'SENIALES POR CONDICION (INDICE/TOTAL)'
188900          TO WS-LTG-ETIQUETA
189000     MOVE IX-CONDICION TO WS-LTG-VALOR-1
189100     MOVE CN-POR-CONDICION (IX-CONDICION) TO WS-LTG-VALOR-2
189200     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
189300     .
189400 9410-IMPRIMIR-CONDICION-EXIT.
189500     EXIT.
189600******************************************************************
189700*         9420-IMPRIMIR-FILTROS-TOT - BLOQUE DE FILTROS          *
189800******************************************************************
189900 9420-IMPRIMIR-FILTROS-TOT.
190000*
190100     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
190200     MOVE 'SENIALES ANTES DEL FILTRO' TO WS-LTG-ETIQUETA
190300     MOVE CN-SENIALES-ANTES-FILTRO TO WS-LTG-VALOR-1
190400     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
190500*
190600     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
190700     MOVE 'MECHA APROBADAS/RECHAZADAS/TASA-APROB%'
190800          TO WS-LTG-ETIQUETA
190900     MOVE CN-MECHA-APROBADAS  TO WS-LTG-VALOR-1
191000     MOVE CN-MECHA-RECHAZADAS TO WS-LTG-VALOR-2
191100     COMPUTE WS-COMPLETADAS = CN-MECHA-APROBADAS
191200                             + CN-MECHA-RECHAZADAS
191300     IF WS-COMPLETADAS = 0
191400        MOVE 0 TO WS-TASA-TEMPORAL
191500     ELSE
191600        COMPUTE WS-TASA-TEMPORAL ROUNDED =
191700           (CN-MECHA-APROBADAS / WS-COMPLETADAS) * 100
191800     END-IF
191900     MOVE WS-TASA-TEMPORAL TO WS-LTG-VALOR-3
192000     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
192100*
192200     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
192300     MOVE 'ATR APROBADAS/RECHAZADAS/TASA-APROB%'
192400          TO WS-LTG-ETIQUETA
192500     MOVE CN-ATR-APROBADAS  TO WS-LTG-VALOR-1
192600     MOVE CN-ATR-RECHAZADAS TO WS-LTG-VALOR-2
192700     COMPUTE WS-COMPLETADAS = CN-ATR-APROBADAS + CN-ATR-RECHAZADAS
192800     IF WS-COMPLETADAS = 0
192900        MOVE 0 TO WS-TASA-TEMPORAL
193000     ELSE
193100        COMPUTE WS-TASA-TEMPORAL ROUNDED =
193200           (CN-ATR-APROBADAS / WS-COMPLETADAS) * 100
193300     END-IF
193400     MOVE WS-TASA-TEMPORAL TO WS-LTG-VALOR-3
193500     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
193600*
193700     MOVE SPACES TO WS-LIN-TOTAL-GENERICO
193800     MOVE 'SENIALES FINALES / TASA-GLOBAL% / PURIF.%'
193900          TO WS-LTG-ETIQUETA
194000     MOVE CN-SENIALES-FINALES TO WS-LTG-VALOR-1
194100     IF CN-SENIALES-ANTES-FILTRO = 0
194200        MOVE 0 TO WS-TASA-TEMPORAL
194300     ELSE
194400        COMPUTE WS-TASA-TEMPORAL ROUNDED =
194500           (CN-SENIALES-FINALES / CN-SENIALES-ANTES-FILTRO) * 100
194600     END-IF
194700     MOVE WS-TASA-TEMPORAL TO WS-LTG-VALOR-3
194800     COMPUTE WS-TASA-TEMPORAL = 100 - WS-TASA-TEMPORAL
194900     MOVE WS-TASA-TEMPORAL TO WS-LTG-VALOR-4
195000     WRITE REG-REPORTE FROM WS-LIN-TOTAL-GENERICO
195100     .
195200 9420-IMPRIMIR-FILTROS-TOT-EXIT.
195300     EXIT.
195400******************************************************************
195500*        9430-IMPRIMIR-RETROCESO-TOT - BLOQUE DE RETROCESO       *
195600******************************************************************
195700 9430-IMPRIMIR-RETROCESO-TOT.
195800*
195900*    V9-0054 (CR/2004) - ENTRADAS E INVALIDADAS SE ACUMULABAN EN
196000*    7300-MARCAR-ESTADO-RETR PERO NO LLEGABAN AL RENGLON, QUE
196100*    ANUNCIABA 4 CAMPOS Y SOLO IMPRIMIA 2; SE AMPLIO A UN
196200*    RENGLON PROPIO (WS-LIN-TOT-RETROCESO) CON LOS 4 CONTADORES
196300*    MAS LA TASA DE ENTRADA.
196400     MOVE SPACES TO WS-LIN-TOT-RETROCESO
196500     MOVE 'ENVOLVENTES/OPORTUNIDADES/ENTRADAS/INVALID.'
196600          TO WS-LTV-ETIQUETA
196700     MOVE CN-ENVOLVENTES        TO WS-LTV-ENVOLVENTES
196800     MOVE CN-OPORTUNIDADES-RETR TO WS-LTV-OPORTUNIDADES
196900     MOVE CN-ENTRADAS-RETR      TO WS-LTV-ENTRADAS
197000     MOVE CN-INVALIDADAS-RETR   TO WS-LTV-INVALIDADAS
197100     IF CN-OPORTUNIDADES-RETR = 0
197200        MOVE 0 TO WS-TASA-TEMPORAL
197300     ELSE
197400        COMPUTE WS-TASA-TEMPORAL ROUNDED =
197500           (CN-ENTRADAS-RETR / CN-OPORTUNIDADES-RETR) * 100
197600     END-IF
197700     MOVE WS-TASA-TEMPORAL TO WS-LTV-TASA-ENTRADA
197800     WRITE REG-REPORTE FROM WS-LIN-TOT-RETROCESO
197900     .
198000 9430-IMPRIMIR-RETROCESO-TOT-EXIT.
198100     EXIT.
198200******************************************************************
198300*       9440-IMPRIMIR-RESULTADO-TOT - BLOQUE DE DESENLACE        *
198400******************************************************************
198500 9440-IMPRIMIR-RESULTADO-TOT.
198600*
198700*    V9-0053 (CR/2004) - TIME-LIMIT Y PENDIENTES SE CONTABAN
198800*    EN 8010-EVALUAR-UNA-SENIAL PERO NO LLEGABAN AL RENGLON;
198900*    SE AMPLIO WS-LIN-TOT-RESULTADO PARA LOS CUATRO CONTADORES.
199000     MOVE SPACES TO WS-LIN-TOT-RESULTADO
199100     MOVE 'GANADAS/PERDIDAS/TIME-LIMIT/PENDIENTES'
199200          TO WS-LTR-ETIQUETA
199300     MOVE CN-GANADAS         TO WS-LTR-GANADAS
199400     MOVE CN-PERDIDAS        TO WS-LTR-PERDIDAS
199500     MOVE CN-LIMITE-TIEMPO   TO WS-LTR-LIMITE-TIEMPO
199600     MOVE CN-PENDIENTES      TO WS-LTR-PENDIENTES
199700     WRITE REG-REPORTE FROM WS-LIN-TOT-RESULTADO
199800*
199900*    V9-0053 (CR/2004) - FACTOR-GAN. SE CALCULABA EN
200000*    8200-ACUM-METRICAS PERO NUNCA SE IMPRIMIA; COMPARTIA EL
200100*    CAMPO DE PROMEDIO-R.  SE AMPLIO WS-LIN-TOT-TASA CON UN
200200*    CAMPO PROPIO PARA CADA VALOR.
200300     MOVE SPACES TO WS-LIN-TOT-TASA
200400     MOVE 'TASA DE GANANCIA% / PROMEDIO-R / FACTOR-GAN.'
200500          TO WS-LTT-ETIQUETA
200600     MOVE CN-TASA-GANADAS     TO WS-LTT-TASA-GANADAS
200700     MOVE CN-PROMEDIO-R       TO WS-LTT-PROMEDIO-R
200800     MOVE CN-FACTOR-GANANCIA  TO WS-LTT-FACTOR-GANANCIA
200900     WRITE REG-REPORTE FROM WS-LIN-TOT-TASA
201000     .
201100 9440-IMPRIMIR-RESULTADO-TOT-EXIT.
201200     EXIT.
201300******************************************************************
201400*        9450-IMPRIMIR-CONTEXTO-TOT - BLOQUE DE CONTEXTO         *
201500******************************************************************
201600 9450-IMPRIMIR-CONTEXTO-TOT.
201700*
201800*    V9-0053 (CR/2004) - SMA-20/SMA-50 Y LAS BANDERAS ABOVE/
201900*    BELOW SE CALCULABAN PERO NUNCA LLEGABAN AL RENGLON
202000*    IMPRESO.  SE AMPLIO WS-LIN-TOT-CONTEXTO PARA LOS CUATRO
202100*    VALORES MAS LA VOLATILIDAD.
202200     IF IN-TOTAL-BARRAS > 0
202300        IF TB-BAR-CIERRE (IN-TOTAL-BARRAS) > CN-SMA-20
202400           MOVE 'ABOVE' TO WS-POSICION-SMA20
202500        ELSE
202600           MOVE 'BELOW' TO WS-POSICION-SMA20
202700        END-IF
202800        IF TB-BAR-CIERRE (IN-TOTAL-BARRAS) > CN-SMA-50
202900           MOVE 'ABOVE' TO WS-POSICION-SMA50
203000        ELSE
203100           MOVE 'BELOW' TO WS-POSICION-SMA50
203200        END-IF
203300     END-IF
203400     MOVE SPACES TO WS-LIN-TOT-CONTEXTO
203500     MOVE 'SMA-20 / SMA-50 / VOLATILIDAD%'
203600          TO WS-LTX-ETIQUETA
203700     MOVE CN-SMA-20            TO WS-LTX-SMA-20
203800     MOVE CN-SMA-50            TO WS-LTX-SMA-50
203900     MOVE CN-VOLATILIDAD-PCT   TO WS-LTX-VOLATILIDAD-PCT
204000     MOVE WS-POSICION-SMA20    TO WS-LTX-POSICION-SMA20
204100     MOVE WS-POSICION-SMA50    TO WS-LTX-POSICION-SMA50
204200     WRITE REG-REPORTE FROM WS-LIN-TOT-CONTEXTO
204300     .
204400 9450-IMPRIMIR-CONTEXTO-TOT-EXIT.
204500     EXIT.
204600******************************************************************
204700*                         6000-FIN                               *
204800******************************************************************
204900 6000-FIN.
205000*
205100     PERFORM 9500-CERRAR-ARCHIVOS
205200        THRU 9500-CERRAR-ARCHIVOS-EXIT
205300     .
205400 6000-FIN-EXIT.
205500     EXIT.
205600******************************************************************
205700*                    9500-CERRAR-ARCHIVOS                        *
205800******************************************************************
205900 9500-CERRAR-ARCHIVOS.
206000*
206100     CLOSE BARRAS-ENTRADA
206200     CLOSE PARAMETROS-ENTRADA
206300     CLOSE SENIALES-SALIDA
206400     CLOSE RETROCESOS-SALIDA
206500     CLOSE REPORTE-SALIDA
206600     .
206700 9500-CERRAR-ARCHIVOS-EXIT.
206800     EXIT.
206900******************************************************************
207000*                    9999-ABEND-ARCHIVO                          *
207100*  ERROR IRRECUPERABLE DE E/S: SE INFORMA EL ARCHIVO Y EL        *
207200*  PROGRAMA TERMINA CON CODIGO DE RETORNO DE ERROR.              *
207300******************************************************************
207400 9999-ABEND-ARCHIVO.
207500*
207600     DISPLAY ME-ERROR-APERTURA ' ' CT-PROGRAMA
207700             ' ARCHIVO ' WS-ARCHIVO-FALLO
207800     MOVE 16 TO RETURN-CODE
207900     STOP RUN
208000     .
208100 9999-ABEND-ARCHIVO-EXIT.
208200     EXIT.
