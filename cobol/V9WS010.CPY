000100******************************************************************
000200*                                                                *
000300*  COPY      : V9WS010                                           *
000400*                                                                *
000500*  APLICACION: V9 - ANALISIS TECNICO DE DIVISAS                  *
000600*                                                                *
000700*  DESCRIPCION: SENIAL DE OPERACION DETECTADA (RESULTADO U3),    *
000800*               UNA OCURRENCIA POR SENIAL QUE SOBREVIVE LOS      *
000900*               FILTROS DE CALIDAD (U4), CON SU RESULTADO (U6)   *
001000*                                                                *
001100*----------------------------------------------------------------*
001200* Vers. | Fecha      | Por  | Comentario                         *
001300*-------|------------|------|------------------------------------*
001400* A.00  | 1994-04-11 | rvm  | Creacion - version inicial V9      *
001500******************************************************************
001600 01  REG-SENIAL.
001700     05  SEN-INDICE                  PIC 9(5).
001800     05  SEN-FECHA-HORA              PIC X(16).
001900     05  SEN-CONDICION               PIC 9(1).
002000     05  SEN-DIRECCION               PIC X.
002100         88  SEN-DIRECCION-COMPRA        VALUE 'B'.
002200         88  SEN-DIRECCION-VENTA         VALUE 'S'.
002300     05  SEN-BANDERA-COMBO           PIC X.
002400         88  SEN-ES-COMBO                VALUE 'Y'.
002500         88  SEN-NO-ES-COMBO             VALUE 'N'.
002600     05  SEN-ETIQUETA                PIC X(40).
002700     05  SEN-ENTRADA                 PIC S9(4)V9(5).
002800     05  SEN-STOP                    PIC S9(4)V9(5).
002900     05  SEN-RIESGO-PIPS             PIC 9(5)V9(1).
003000     05  SEN-RESULTADO               PIC X(10).
003100         88  SEN-RESULTADO-TARGET        VALUE 'TARGET'.
003200         88  SEN-RESULTADO-STOP          VALUE 'STOP-LOSS'.
003300         88  SEN-RESULTADO-TIEMPO        VALUE 'TIME-LIMIT'.
003400         88  SEN-RESULTADO-PENDIENTE     VALUE 'PENDING'.
003500     05  FILLER                      PIC X(12).
